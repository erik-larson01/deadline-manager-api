000100*****************************************************************
000110* TSTU.cpybk  -  CALL INTERFACE FOR DLMTSTU (UPDATE-TASK-STATUS)
000120*****************************************************************
000130* STATUS-ONLY UPDATE - NO SCORING INPUT CHANGES, SO DLMTSTU
000140* NEVER CALLS DLMPSCOR.
000150*****************************************************************
000160* HISTORY OF MODIFICATION:
000170*=================================================================
000180* DLM0008 - RSTAPLN - 08/04/1991 - INITIAL VERSION
000190*-----------------------------------------------------------------
000200
000210 01  WK-C-TSTU-RECORD.
000220     05  WK-C-TSTU-INPUT.
000230         10  WK-N-TSTU-TASK-ID          PIC 9(09).
000240         10  WK-N-TSTU-PROJECT-ID       PIC 9(09).
000250*                        MUST MATCH DMFTASK-PROJECT-ID ON FILE
000260         10  WK-C-TSTU-STATUS           PIC X(11).
000270         10  WK-N-TSTU-TODAY-DATE       PIC 9(08).
000280         10  WK-C-TSTU-TODAY-TIME       PIC 9(06).
000290     05  WK-C-TSTU-OUTPUT.
000300         10  WK-C-TSTU-ERROR-CD         PIC X(07).
