000100*****************************************************************
000110* DLMCMWS.cpybk
000120*****************************************************************
000130* COMMON WORKING STORAGE - FILE STATUS CONDITION NAMES
000140* COPY THIS INTO "01 WK-C-COMMON." IN EVERY DLM PROGRAM THAT
000150* OPENS A DMF-PREFIXED MASTER OR CONTROL FILE.
000160*****************************************************************
000170* HISTORY OF MODIFICATION:
000180*=================================================================
000190* DLM0001 - RSTAPLN - 22/02/1990 - INITIAL VERSION
000200*-----------------------------------------------------------------
000210* DLM0014 - TMPKYH  - 11/09/1998 - Y2K REVIEW - NO DATE FIELDS
000220*                      IN THIS COPYBOOK, NO CHANGE REQUIRED
000230*-----------------------------------------------------------------
000240* DLM0037 - ACNRJR  - 19/05/2021 - ADD WK-C-DUPLICATE-KEY FOR
000250*                      THE NEW SECONDARY-ACCESS TASK LOGICAL
000260*-----------------------------------------------------------------
000270
000280     05  WK-C-FILE-STATUS          PIC X(02).
000290         88  WK-C-SUCCESSFUL                 VALUE "00".
000300         88  WK-C-DUPLICATE-KEY              VALUE "02" "22".
000310         88  WK-C-END-OF-FILE                VALUE "10".
000320         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000330         88  WK-C-PERMANENT-ERROR             VALUE "90" "91"
000340                                                     "92" "93"
000350                                                     "94" "95"
000360                                                     "96" "97".
