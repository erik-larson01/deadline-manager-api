000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMVEDIT.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   05 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT EDITS THE COMMON
000210*               FIELDS SHARED BY PROJECT AND TASK RECORD ENTRY -
000220*               TITLE, DESCRIPTION, DUE-DATE, WEIGHT/EST-HOURS,
000230*               DIFFICULTY AND STATUS.  EVERY ADD/UPDATE ROUTINE
000240*               CALLS THIS BEFORE WRITING OR REWRITING A RECORD
000250*               SO THE EDIT RULES LIVE IN ONE PLACE ONLY.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* MOD.#   INIT    DATE        DESCRIPTION
000310* ------- ------- ----------  ---------------------------------
000320* DLM0004 RSTAPLN 05/04/1991 - INITIAL VERSION.  TITLE/DESC
000330*                              BLANK CHECK, DUE-DATE PAST CHECK,
000340*                              WEIGHT AND DIFFICULTY RANGE.
000350*-----------------------------------------------------------------
000360* DLM0012 MPIBKL  23/07/1993 - REM#1140 - STATUS EDIT NOW ALSO
000370*                              ACCEPTS LOWER-CASE INPUT, FOLDS
000380*                              TO UPPER-CASE BEFORE THE 88-LEVEL
000390*                              COMPARE.
000400*-----------------------------------------------------------------
000410* DLM0014 TMPKYH  11/09/1998 - Y2K REVIEW - DUE-DATE PAST CHECK
000420*                              IS A CCYYMMDD NUMERIC COMPARE,
000430*                              NO TWO-DIGIT YEAR EXPOSURE FOUND.
000440*-----------------------------------------------------------------
000450* DLM0018 TMPJAE  02/03/2001 - REM#1977 - ESTIMATED-HOURS EDIT
000460*                              ADDED FOR TASK-TYPE CALLS (FLOOR
000470*                              OF ZERO, NO CEILING).
000480*-----------------------------------------------------------------
000490* DLM0032 ACNRJR  11/05/2020 - REM#6400 - STATUS-ONLY EDIT MODE
000500*                              ADDED SO DLMTSTU CAN RE-USE THIS
000510*                              ROUTINE WITHOUT RE-EDITING THE
000520*                              FIELDS IT DOES NOT CHANGE.
000530*-----------------------------------------------------------------
000540 EJECT
000550**********************
000560 ENVIRONMENT DIVISION.
000570**********************
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-AS400.
000600 OBJECT-COMPUTER. IBM-AS400.
000610 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*    NO FILES - THIS ROUTINE IS A PURE EDIT MODULE.
000660*
000670***************
000680 DATA DIVISION.
000690***************
000700 FILE SECTION.
000710**************
000720*
000730*************************
000740 WORKING-STORAGE SECTION.
000750*************************
000760 01  FILLER                          PIC X(24)        VALUE
000770     "** PROGRAM DLMVEDIT **".
000780*
000790* ------------------ PROGRAM WORKING STORAGE -------------------*
000800 01  WS-EDIT-FLAGS.
000810     05  WS-C-TITLE-OK               PIC X(01).
000820         88  WS-TITLE-OK                   VALUE "Y".
000830     05  WS-C-DESC-OK                 PIC X(01).
000840         88  WS-DESC-OK                    VALUE "Y".
000850     05  WS-C-DUE-DATE-OK              PIC X(01).
000860         88  WS-DUE-DATE-OK                VALUE "Y".
000870     05  WS-C-RANGE-OK                  PIC X(01).
000880         88  WS-RANGE-OK                   VALUE "Y".
000890     05  WS-C-DIFFICULTY-OK              PIC X(01).
000900         88  WS-DIFFICULTY-OK               VALUE "Y".
000910     05  FILLER                            PIC X(01).
000920 01  WS-EDIT-FLAGS-R REDEFINES WS-EDIT-FLAGS
000930                                      PIC X(06).
000940*                        FLAT VIEW FOR THE Z100 TRACE DISPLAY
000950*
000960 01  WS-STATUS-WORK.
000970     05  WS-C-STATUS-UPPER             PIC X(11).
000980     05  FILLER                        PIC X(03).
000990*
001000 01  WS-WEIGHT-RANGE-WORK.
001010     05  WS-N-WEIGHT-WHOLE             PIC 9(03)   COMP.
001020     05  WS-N-WEIGHT-WHOLE-R REDEFINES WS-N-WEIGHT-WHOLE.
001030         10  FILLER                    PIC 9(01).
001040         10  WS-N-WEIGHT-TENS          PIC 9(02).
001050     05  WS-N-DIFFICULTY-INT           PIC 9(02)   COMP.
001060 01  WS-WEIGHT-RANGE-WORK-R REDEFINES WS-WEIGHT-RANGE-WORK
001070                                      PIC X(04).
001080*                        FLAT VIEW FOR THE Z100 TRACE DISPLAY
001090*
001100*****************
001110 LINKAGE SECTION.
001120*****************
001130     COPY VEDIT.
001140 EJECT
001150***************************************************
001160 PROCEDURE DIVISION USING WK-C-VEDIT-RECORD.
001170***************************************************
001180 MAIN-MODULE.
001190     PERFORM A000-EDIT-FIELDS
001200        THRU A099-EDIT-FIELDS-EX.
001210 GOBACK.
001220*
001230*-----------------------------------------------------------------*
001240 A000-EDIT-FIELDS.
001250*-----------------------------------------------------------------*
001260     MOVE    SPACES              TO    WK-C-VEDIT-ERROR-CD.
001270     SET     WK-C-VEDIT-VALID    TO    TRUE.
001280*
001290     IF      WK-C-VEDIT-FULL-EDIT
001300             PERFORM B100-EDIT-TITLE
001310                THRU B199-EDIT-TITLE-EX
001320             PERFORM B200-EDIT-DESCRIPTION
001330                THRU B299-EDIT-DESCRIPTION-EX
001340             PERFORM B300-EDIT-DUE-DATE
001350                THRU B399-EDIT-DUE-DATE-EX
001360             PERFORM B400-EDIT-WEIGHT-RANGE
001370                THRU B499-EDIT-WEIGHT-RANGE-EX
001380             PERFORM B500-EDIT-DIFFICULTY
001390                THRU B599-EDIT-DIFFICULTY-EX.
001400*
001410     PERFORM B600-EDIT-STATUS
001420        THRU B699-EDIT-STATUS-EX.
001430*
001440*=================================================================
001450 A099-EDIT-FIELDS-EX.
001460*=================================================================
001470     EXIT.
001480*
001490*-----------------------------------------------------------------*
001500*    TITLE MUST BE PRESENT AND NOT ALL BLANK.
001510*-----------------------------------------------------------------*
001520 B100-EDIT-TITLE.
001530*-----------------------------------------------------------------*
001540     MOVE    "N"                  TO    WS-C-TITLE-OK.
001550     IF      WK-C-VEDIT-TITLE NOT EQUAL TO SPACES
001560             MOVE "Y"             TO    WS-C-TITLE-OK.
001570     IF      NOT WS-TITLE-OK
001580             SET  WK-C-VEDIT-NOT-VALID     TO TRUE
001590             MOVE "DLM0101"        TO    WK-C-VEDIT-ERROR-CD.
001600*=================================================================
001610 B199-EDIT-TITLE-EX.
001620*=================================================================
001630     EXIT.
001640*
001650*-----------------------------------------------------------------*
001660*    DESCRIPTION MUST BE PRESENT AND NOT ALL BLANK.
001670*-----------------------------------------------------------------*
001680 B200-EDIT-DESCRIPTION.
001690*-----------------------------------------------------------------*
001700     MOVE    "N"                   TO    WS-C-DESC-OK.
001710     IF      WK-C-VEDIT-DESCRIPTION NOT EQUAL TO SPACES
001720             MOVE "Y"              TO    WS-C-DESC-OK.
001730     IF      NOT WS-DESC-OK
001740             SET  WK-C-VEDIT-NOT-VALID     TO TRUE
001750             MOVE "DLM0102"         TO    WK-C-VEDIT-ERROR-CD.
001760*=================================================================
001770 B299-EDIT-DESCRIPTION-EX.
001780*=================================================================
001790     EXIT.
001800*
001810*-----------------------------------------------------------------*
001820*    DUE-DATE MUST BE PRESENT (NON-ZERO) AND NOT BEFORE TODAY.
001830*    CCYYMMDD SORTS NUMERICALLY LIKE A CALENDAR DATE SO A PLAIN
001840*    NUMERIC COMPARE IS ALL THAT IS NEEDED.
001850*-----------------------------------------------------------------*
001860 B300-EDIT-DUE-DATE.
001870*-----------------------------------------------------------------*
001880     MOVE    "N"                    TO    WS-C-DUE-DATE-OK.
001890     IF      WK-N-VEDIT-DUE-DATE NOT EQUAL TO ZERO
001900             IF  WK-N-VEDIT-DUE-DATE NOT LESS THAN
001910                 WK-N-VEDIT-TODAY-DATE
001920                 MOVE "Y"           TO    WS-C-DUE-DATE-OK.
001930     IF      NOT WS-DUE-DATE-OK
001940             SET  WK-C-VEDIT-NOT-VALID      TO TRUE
001950             MOVE "DLM0103"          TO    WK-C-VEDIT-ERROR-CD.
001960*=================================================================
001970 B399-EDIT-DUE-DATE-EX.
001980*=================================================================
001990     EXIT.
002000*
002010*-----------------------------------------------------------------*
002020*    WEIGHT (PROJECT) MUST BE IN [0.0,100.0].  ESTIMATED-HOURS
002030*    (TASK) MUST BE GREATER THAN OR EQUAL TO ZERO, NO CEILING.
002040*    THE CALLER SHARES ONE LINKAGE FIELD FOR BOTH, DISTINGUISHED
002050*    BY WK-C-VEDIT-RECTYPE.
002060*-----------------------------------------------------------------*
002070 B400-EDIT-WEIGHT-RANGE.
002080*-----------------------------------------------------------------*
002090     MOVE    "N"                     TO    WS-C-RANGE-OK.
002100     IF      WK-C-VEDIT-PROJECT-TYPE
002110             IF  WK-N-VEDIT-WEIGHT NOT LESS THAN ZERO
002120             AND WK-N-VEDIT-WEIGHT NOT GREATER THAN 100.0
002130                 MOVE "Y"            TO    WS-C-RANGE-OK
002140             END-IF
002150     ELSE
002160             IF  WK-N-VEDIT-WEIGHT NOT LESS THAN ZERO
002170                 MOVE "Y"            TO    WS-C-RANGE-OK
002180             END-IF
002190     END-IF.
002200     IF      NOT WS-RANGE-OK
002210             SET  WK-C-VEDIT-NOT-VALID       TO TRUE
002220             MOVE "DLM0104"           TO    WK-C-VEDIT-ERROR-CD.
002230*=================================================================
002240 B499-EDIT-WEIGHT-RANGE-EX.
002250*=================================================================
002260     EXIT.
002270*
002280*-----------------------------------------------------------------*
002290*    DIFFICULTY MUST BE AN INTEGER IN [1,10].
002300*-----------------------------------------------------------------*
002310 B500-EDIT-DIFFICULTY.
002320*-----------------------------------------------------------------*
002330     MOVE    "N"                      TO    WS-C-DIFFICULTY-OK.
002340     MOVE    WK-N-VEDIT-DIFFICULTY      TO    WS-N-DIFFICULTY-INT.
002350     IF      WS-N-DIFFICULTY-INT NOT LESS THAN 1
002360     AND     WS-N-DIFFICULTY-INT NOT GREATER THAN 10
002370             MOVE "Y"                  TO    WS-C-DIFFICULTY-OK.
002380     IF      NOT WS-DIFFICULTY-OK
002390             SET  WK-C-VEDIT-NOT-VALID        TO TRUE
002400             MOVE "DLM0105"             TO    WK-C-VEDIT-ERROR-CD.
002410*=================================================================
002420 B599-EDIT-DIFFICULTY-EX.
002430*=================================================================
002440     EXIT.
002450*
002460*-----------------------------------------------------------------*
002470*    STATUS MUST BE PRESENT AND RESOLVE TO ONE OF THE FOUR VALID
002480*    STATUS CODES.  INPUT IS FOLDED TO UPPER-CASE BEFORE THE
002490*    88-LEVEL TEST SO LOWER-CASE INPUT IS ACCEPTED, PER MOD
002500*    DLM0012.  THE FOLDED VALUE IS RETURNED TO THE CALLER IN
002510*    WK-C-VEDIT-STATUS-OUT FOR STORAGE.
002520*-----------------------------------------------------------------*
002530 B600-EDIT-STATUS.
002540*-----------------------------------------------------------------*
002550     MOVE    WK-C-VEDIT-STATUS     TO    WS-C-STATUS-UPPER.
002560     INSPECT WS-C-STATUS-UPPER CONVERTING
002570             "abcdefghijklmnopqrstuvwxyz"
002580          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002590     MOVE    WS-C-STATUS-UPPER      TO    WK-C-VEDIT-STATUS-OUT.
002600     IF      WK-C-VEDIT-STATUS-OUT = "NOT_STARTED"
002610     OR      WK-C-VEDIT-STATUS-OUT = "IN_PROGRESS"
002620     OR      WK-C-VEDIT-STATUS-OUT = "COMPLETED  "
002630     OR      WK-C-VEDIT-STATUS-OUT = "CANCELLED  "
002640             CONTINUE
002650     ELSE
002660             SET  WK-C-VEDIT-NOT-VALID       TO TRUE
002670             MOVE "DLM0106"            TO    WK-C-VEDIT-ERROR-CD.
002680*=================================================================
002690 B699-EDIT-STATUS-EX.
002700*=================================================================
002710     EXIT.
002720*
002730******************************************************************
002740************** END OF PROGRAM SOURCE -  DLMVEDIT ****************
002750******************************************************************
