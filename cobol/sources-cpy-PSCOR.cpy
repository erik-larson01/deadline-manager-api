000100*****************************************************************
000110* PSCOR.cpybk  -  CALL INTERFACE FOR DLMPSCOR
000120*****************************************************************
000130* DLMPSCOR IS THE SHARED PRIORITY SCORING RULE.  IT HAS NO FILE
000140* I/O OF ITS OWN - IT IS A COMPUTATION ROUTINE CALLED BY EVERY
000150* FLOW THAT INSERTS A PROJECT OR RESCORES A PROJECT BECAUSE ONE
000160* OF ITS TASKS CHANGED.
000170*****************************************************************
000180* HISTORY OF MODIFICATION:
000190*=================================================================
000200* DLM0003 - RSTAPLN - 02/04/1991 - INITIAL VERSION
000210*-----------------------------------------------------------------
000220* DLM0014 - TMPKYH  - 11/09/1998 - Y2K REVIEW - WK-N-PSCOR-DUE-
000230*                      DATE AND WK-N-PSCOR-TODAY-DATE CONFIRMED
000240*                      FOUR-DIGIT CENTURY (CCYYMMDD), NO CHANGE
000250*-----------------------------------------------------------------
000260* DLM0029 - ACNFAM  - 02/11/2019 - REM#6103 - CAP DAYS-LEFT AT
000270*                      10 WHEN COMPUTING THE URGENCY COMPONENT
000280*-----------------------------------------------------------------
000290
000300 01  WK-C-PSCOR-RECORD.
000310     05  WK-C-PSCOR-INPUT.
000320         10  WK-N-PSCOR-DUE-DATE        PIC 9(08).
000330*                        DUE DATE OF THE PROJECT BEING SCORED
000340         10  WK-N-PSCOR-WEIGHT          PIC 9(03)V9(01).
000350*                        PROJECT WEIGHT, 0.0 - 100.0
000360         10  WK-N-PSCOR-DIFFICULTY      PIC 9(02).
000370*                        PROJECT DIFFICULTY, 1 - 10
000380         10  WK-N-PSCOR-TODAY-DATE      PIC 9(08).
000390*                        CURRENT BUSINESS DATE
000400     05  WK-C-PSCOR-OUTPUT.
000410         10  WK-N-PSCOR-PRIORITY        PIC 9(02)V9(01).
000420*                        COMPUTED PRIORITY, 0.0 - 10.0
000430         10  WK-C-PSCOR-ERROR-CD        PIC X(07).
000440*                        SPACES IF NO ERROR
