000100*****************************************************************
000110* DMFCTL.cpybk
000120*****************************************************************
000130* I-O FORMAT: DMFCTLR  FROM FILE DMFCTL   OF LIBRARY DLMLIB
000140*             NEXT-NUMBER CONTROL RECORD - ONE RECORD ONLY,
000150*             KEY ALWAYS "1" - HOLDS LAST-ASSIGNED PROJECT-ID
000160*             AND LAST-ASSIGNED TASK-ID FOR SEQUENTIAL KEY
000170*             ASSIGNMENT ON INSERT.
000180*****************************************************************
000190* HISTORY OF MODIFICATION:
000200*=================================================================
000210* DLM0001 - RSTAPLN - 14/03/1991 - INITIAL VERSION
000220*-----------------------------------------------------------------
000230* DLM0014 - TMPKYH  - 11/09/1998 - Y2K REVIEW - CCYYMMDD FIELDS
000240*                      NOT PRESENT IN THIS RECORD, NO CHANGE
000250*-----------------------------------------------------------------
000260
000270     05 DMFCTL-RECORD                  PIC X(040).
000280
000290*****************************************************************
000300* I-O FORMAT: DMFCTLR  FROM FILE DMFCTL
000310*****************************************************************
000320     05 DMFCTLR REDEFINES DMFCTL-RECORD.
000330     06 DMFCTL-KEY                  PIC X(01).
000340*                        CONTROL RECORD KEY - ALWAYS "1"
000350     06 DMFCTL-LAST-PROJECT-ID      PIC 9(09).
000360*                        LAST PROJECT-ID ASSIGNED
000370     06 DMFCTL-LAST-TASK-ID         PIC 9(09).
000380*                        LAST TASK-ID ASSIGNED
000390     06 FILLER                      PIC X(21).
000400*                        RESERVED FOR FUTURE CONTROL FIELDS
