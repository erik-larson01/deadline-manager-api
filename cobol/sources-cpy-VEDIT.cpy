000100*****************************************************************
000110* VEDIT.cpybk  -  CALL INTERFACE FOR DLMVEDIT
000120*****************************************************************
000130* DLMVEDIT IS THE COMMON FIELD-EDIT MODULE SHARED BY DLMPADD,
000140* DLMTADD, DLMTUPD AND DLMTSTU.  WK-C-VEDIT-RECTYPE TELLS IT
000150* WHETHER IT IS EDITING A PROJECT-SHAPED RECORD OR A TASK-SHAPED
000160* RECORD (THE WEIGHT/ESTIMATED-HOURS SLOT IS RANGE-CHECKED
000170* DIFFERENTLY FOR EACH) OR A STATUS-ONLY UPDATE.
000180*****************************************************************
000190* HISTORY OF MODIFICATION:
000200*=================================================================
000210* DLM0004 - RSTAPLN - 04/04/1991 - INITIAL VERSION
000220*-----------------------------------------------------------------
000230* DLM0025 - ACNESQ  - 06/02/2019 - REM#5920 - ADD EDIT-MODE
000240*                      "S" SO DLMTSTU CAN RUN THE STATUS EDIT
000250*                      ALONE WITHOUT RE-EDITING TITLE/DUE-DATE
000260*-----------------------------------------------------------------
000270
000280 01  WK-C-VEDIT-RECORD.
000290     05  WK-C-VEDIT-INPUT.
000300         10  WK-C-VEDIT-EDIT-MODE       PIC X(01).
000310             88  WK-C-VEDIT-FULL-EDIT          VALUE "F".
000320             88  WK-C-VEDIT-STATUS-ONLY-EDIT   VALUE "S".
000330         10  WK-C-VEDIT-RECTYPE         PIC X(01).
000340             88  WK-C-VEDIT-PROJECT-TYPE        VALUE "P".
000350             88  WK-C-VEDIT-TASK-TYPE            VALUE "T".
000360         10  WK-C-VEDIT-TITLE           PIC X(60).
000370         10  WK-C-VEDIT-DESCRIPTION     PIC X(200).
000380         10  WK-N-VEDIT-DUE-DATE        PIC 9(08).
000390         10  WK-N-VEDIT-WEIGHT          PIC 9(03)V9(01).
000400*                        PROJECT WEIGHT OR TASK ESTIMATED-HOURS
000410         10  WK-N-VEDIT-DIFFICULTY      PIC 9(02).
000420         10  WK-C-VEDIT-STATUS          PIC X(11).
000430         10  WK-N-VEDIT-TODAY-DATE      PIC 9(08).
000440     05  WK-C-VEDIT-OUTPUT.
000450         10  WK-C-VEDIT-STATUS-OUT      PIC X(11).
000460*                        STATUS UPPER-CASED AND VALIDATED
000470         10  WK-C-VEDIT-VALID-SW        PIC X(01).
000480             88  WK-C-VEDIT-VALID               VALUE "Y".
000490             88  WK-C-VEDIT-NOT-VALID            VALUE "N".
000500         10  WK-C-VEDIT-ERROR-CD        PIC X(07).
