000100*****************************************************************
000110* TDEL.cpybk  -  CALL INTERFACE FOR DLMTDEL (DELETE-TASK)
000120*****************************************************************
000130* HISTORY OF MODIFICATION:
000140*=================================================================
000150* DLM0009 - RSTAPLN - 09/04/1991 - INITIAL VERSION
000160*-----------------------------------------------------------------
000170
000180 01  WK-C-TDEL-RECORD.
000190     05  WK-C-TDEL-INPUT.
000200         10  WK-N-TDEL-TASK-ID          PIC 9(09).
000210         10  WK-N-TDEL-PROJECT-ID       PIC 9(09).
000220         10  WK-N-TDEL-TODAY-DATE       PIC 9(08).
000230*                        NEEDED TO RESCORE THE OWNING PROJECT
000240     05  WK-C-TDEL-OUTPUT.
000250         10  WK-N-TDEL-PRIORITY         PIC 9(02)V9(01).
000260*                        RESCORED PRIORITY OF THE OWNING PROJECT
000270         10  WK-C-TDEL-ERROR-CD         PIC X(07).
