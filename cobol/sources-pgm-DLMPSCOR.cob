000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMPSCOR.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   02 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT COMPUTES THE
000210*               URGENCY-WEIGHTED PRIORITY SCORE FOR ONE PROJECT
000220*               RECORD FROM ITS DUE DATE, WEIGHT AND DIFFICULTY,
000230*               AGAINST TODAY'S BUSINESS DATE.  NO FILE I/O.
000240*               THIS IS THE ONE AND ONLY SCORING RULE - EVERY
000250*               INSERT/UPDATE/DELETE FLOW THAT RESCORES A
000260*               PROJECT CALLS THIS ROUTINE, NEVER ITS OWN COPY
000270*               OF THE FORMULA.
000280*
000290*================================================================
000300* HISTORY OF MODIFICATION:
000310*================================================================
000320* MOD.#   INIT    DATE        DESCRIPTION
000330* ------- ------- ----------  ---------------------------------
000340* DLM0003 RSTAPLN 02/04/1991 - INITIAL VERSION.  OVERDUE RULE,
000350*                              DAYS-LEFT RAMP, WEIGHT/DIFFICULTY
000360*                              CLAMP, WEIGHTED SUM 50/30/20.
000370*-----------------------------------------------------------------
000380* DLM0011 MPIBKL  23/07/1993 - REM#1140 - CORRECTED JULIAN DAY
000390*                              FORMULA FOR CENTURY BOUNDARY YEARS
000400*                              DIVISIBLE BY 100 BUT NOT 400.
000410*-----------------------------------------------------------------
000420* DLM0014 TMPKYH  11/09/1998 - Y2K REVIEW - WK-N-PSCOR-DUE-DATE
000430*                              AND WK-N-PSCOR-TODAY-DATE ARE
000440*                              ALREADY CCYYMMDD (FOUR-DIGIT
000450*                              CENTURY).  B1XX JULIAN ROUTINE
000460*                              RE-TESTED FOR 01/01/2000 ROLL,
000470*                              NO CHANGE REQUIRED.
000480*-----------------------------------------------------------------
000490* DLM0021 TMPJAE  14/06/2005 - REM#2288 - DIFFICULTY CLAMP WAS
000500*                              TESTING > 10 ONLY, NOW ALSO
000510*                              CLAMPS NEGATIVE/UNMOVED FIELDS
000520*                              TO ZERO FOR SAFETY.
000530*-----------------------------------------------------------------
000540* DLM0029 ACNFAM  02/11/2019 - REM#6103 - CAP DAYS-LEFT AT 10
000550*                              BEFORE THE URGENCY SUBTRACTION SO
000560*                              A PROJECT DUE FAR IN THE FUTURE
000570*                              CANNOT DRIVE URGENCY NEGATIVE.
000580*-----------------------------------------------------------------
000590* DLM0034 ACNRJR  17/02/2020 - REM#6655 - ROUND PRIORITY-RAW TO
000600*                              ONE DECIMAL, STANDARD ROUND-HALF
000610*                              -UP, PER REVISED GRADING POLICY.
000620*-----------------------------------------------------------------
000630 EJECT
000640**********************
000650 ENVIRONMENT DIVISION.
000660**********************
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-AS400.
000690 OBJECT-COMPUTER. IBM-AS400.
000700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000710                   UPSI-0 IS UPSI-SWITCH-0
000720                     ON  STATUS IS U0-ON
000730                     OFF STATUS IS U0-OFF.
000740*
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770*    NO FILES - THIS ROUTINE IS A PURE COMPUTATION MODULE.
000780*
000790***************
000800 DATA DIVISION.
000810***************
000820 FILE SECTION.
000830**************
000840*
000850*************************
000860 WORKING-STORAGE SECTION.
000870*************************
000880 01  FILLER                          PIC X(24)        VALUE
000890     "** PROGRAM DLMPSCOR **".
000900*
000910* ------------------ PROGRAM WORKING STORAGE -------------------*
000920 01  WS-JULIAN-WORK.
000930     05  WS-J-CCYYMMDD               PIC 9(08).
000940     05  WS-J-CCYYMMDD-R REDEFINES WS-J-CCYYMMDD.
000950         10  WS-J-YEAR                PIC 9(04).
000960         10  WS-J-MONTH               PIC 9(02).
000970         10  WS-J-DAY                 PIC 9(02).
000980     05  WS-J-CCYYMMDD-R2 REDEFINES WS-J-CCYYMMDD.
000990*                        LEGACY 2-DIGIT-YEAR VIEW, KEPT FOR
001000*                        THE Y2K-ERA TRACE DISPLAY IN Z100
001010         10  WS-J-CENTURY             PIC 9(02).
001020         10  WS-J-YY                  PIC 9(02).
001030         10  WS-J-MM                  PIC 9(02).
001040         10  WS-J-DD                  PIC 9(02).
001050     05  WS-J-A                       PIC S9(08)    COMP.
001060     05  WS-J-Y                       PIC S9(08)    COMP.
001070     05  WS-J-M                       PIC S9(08)    COMP.
001080     05  WS-J-RESULT                  PIC S9(09)    COMP.
001090     05  FILLER                       PIC X(04).
001100*
001110 01  WS-SCORE-WORK.
001120     05  WS-JULIAN-DUE                PIC S9(09)    COMP.
001130     05  WS-JULIAN-TODAY               PIC S9(09)    COMP.
001140     05  WS-DAYS-LEFT                  PIC S9(05)    COMP.
001150     05  WS-URGENCY                    PIC S9(03)V99 COMP-3.
001160     05  WS-WEIGHT-SCORE                PIC S9(03)V99 COMP-3.
001170     05  WS-DIFFICULTY-SCORE             PIC S9(03)V99 COMP-3.
001180     05  WS-PRIORITY-RAW                  PIC S9(03)V99 COMP-3.
001190     05  FILLER                           PIC X(04).
001200*
001210 01  WS-TRACE-LINE.
001220     05  WS-TRACE-PRIORITY            PIC ZZ9.99.
001230     05  WS-TRACE-PRIORITY-R REDEFINES WS-TRACE-PRIORITY
001240                                      PIC X(06).
001250     05  FILLER                       PIC X(02).
001260*
001270*****************
001280 LINKAGE SECTION.
001290*****************
001300     COPY PSCOR.
001310 EJECT
001320***************************************************
001330 PROCEDURE DIVISION USING WK-C-PSCOR-RECORD.
001340***************************************************
001350 MAIN-MODULE.
001360     PERFORM A000-COMPUTE-PRIORITY
001370        THRU A099-COMPUTE-PRIORITY-EX.
001380 GOBACK.
001390*
001400*-----------------------------------------------------------------*
001410 A000-COMPUTE-PRIORITY.
001420*-----------------------------------------------------------------*
001430     MOVE    SPACES              TO    WK-C-PSCOR-ERROR-CD.
001440     MOVE    ZERO                TO    WK-N-PSCOR-PRIORITY.
001450*
001460     IF      WK-N-PSCOR-DUE-DATE IS LESS THAN
001470             WK-N-PSCOR-TODAY-DATE
001480             MOVE  10.0          TO    WK-N-PSCOR-PRIORITY
001490             GO TO A099-COMPUTE-PRIORITY-EX.
001500*
001510     MOVE    WK-N-PSCOR-DUE-DATE    TO    WS-J-CCYYMMDD.
001520     PERFORM B100-COMPUTE-JULIAN-DAY
001530        THRU B199-COMPUTE-JULIAN-DAY-EX.
001540     MOVE    WS-J-RESULT            TO    WS-JULIAN-DUE.
001550*
001560     MOVE    WK-N-PSCOR-TODAY-DATE  TO    WS-J-CCYYMMDD.
001570     PERFORM B100-COMPUTE-JULIAN-DAY
001580        THRU B199-COMPUTE-JULIAN-DAY-EX.
001590     MOVE    WS-J-RESULT            TO    WS-JULIAN-TODAY.
001600*
001610     COMPUTE WS-DAYS-LEFT = WS-JULIAN-DUE - WS-JULIAN-TODAY.
001620     IF      WS-DAYS-LEFT IS LESS THAN ZERO
001630             MOVE ZERO              TO    WS-DAYS-LEFT.
001640*
001650     PERFORM C100-COMPUTE-URGENCY
001660        THRU C199-COMPUTE-URGENCY-EX.
001670     PERFORM C200-CLAMP-WEIGHT
001680        THRU C299-CLAMP-WEIGHT-EX.
001690     PERFORM C300-CLAMP-DIFFICULTY
001700        THRU C399-CLAMP-DIFFICULTY-EX.
001710     PERFORM C400-WEIGHTED-SUM-ROUND
001720        THRU C499-WEIGHTED-SUM-ROUND-EX.
001730*
001740     IF      U0-ON
001750             PERFORM Z100-DEBUG-TRACE
001760                THRU Z199-DEBUG-TRACE-EX.
001770*
001780*=================================================================
001790 A099-COMPUTE-PRIORITY-EX.
001800*=================================================================
001810     EXIT.
001820*
001830*-----------------------------------------------------------------*
001840*    CONVERT A CCYYMMDD DATE IN WS-J-CCYYMMDD TO A JULIAN DAY
001850*    NUMBER IN WS-J-RESULT.  STANDARD CIVIL-TO-JULIAN FORMULA,
001860*    INTEGER ARITHMETIC ONLY - NO INTRINSIC FUNCTIONS.
001870*-----------------------------------------------------------------*
001880 B100-COMPUTE-JULIAN-DAY.
001890*-----------------------------------------------------------------*
001900     COMPUTE WS-J-A = (14 - WS-J-MONTH) / 12.
001910     COMPUTE WS-J-Y = WS-J-YEAR + 4800 - WS-J-A.
001920     COMPUTE WS-J-M = WS-J-MONTH + (12 * WS-J-A) - 3.
001930     COMPUTE WS-J-RESULT =
001940             WS-J-DAY
001950           + ((153 * WS-J-M) + 2) / 5
001960           + (365 * WS-J-Y)
001970           + (WS-J-Y / 4)
001980           - (WS-J-Y / 100)
001990           + (WS-J-Y / 400)
002000           - 32045.
002010*=================================================================
002020 B199-COMPUTE-JULIAN-DAY-EX.
002030*=================================================================
002040     EXIT.
002050*
002060*-----------------------------------------------------------------*
002070*    URGENCY = MAX(0, 10 - MIN(DAYS-LEFT,10))
002080*-----------------------------------------------------------------*
002090 C100-COMPUTE-URGENCY.
002100*-----------------------------------------------------------------*
002110     IF      WS-DAYS-LEFT IS GREATER THAN 10
002120             MOVE  ZERO          TO    WS-URGENCY
002130     ELSE
002140             COMPUTE WS-URGENCY = 10 - WS-DAYS-LEFT
002150     END-IF.
002160*=================================================================
002170 C199-COMPUTE-URGENCY-EX.
002180*=================================================================
002190     EXIT.
002200*
002210*-----------------------------------------------------------------*
002220*    WEIGHT-SCORE = WEIGHT CLAMPED TO [0,10]
002230*-----------------------------------------------------------------*
002240 C200-CLAMP-WEIGHT.
002250*-----------------------------------------------------------------*
002260     MOVE    WK-N-PSCOR-WEIGHT     TO    WS-WEIGHT-SCORE.
002270     IF      WS-WEIGHT-SCORE IS GREATER THAN 10
002280             MOVE  10             TO    WS-WEIGHT-SCORE
002290     END-IF.
002300     IF      WS-WEIGHT-SCORE IS LESS THAN ZERO
002310             MOVE  ZERO           TO    WS-WEIGHT-SCORE
002320     END-IF.
002330*=================================================================
002340 C299-CLAMP-WEIGHT-EX.
002350*=================================================================
002360     EXIT.
002370*
002380*-----------------------------------------------------------------*
002390*    DIFFICULTY-SCORE = DIFFICULTY CLAMPED TO [0,10]
002400*-----------------------------------------------------------------*
002410 C300-CLAMP-DIFFICULTY.
002420*-----------------------------------------------------------------*
002430     MOVE    WK-N-PSCOR-DIFFICULTY TO    WS-DIFFICULTY-SCORE.
002440     IF      WS-DIFFICULTY-SCORE IS GREATER THAN 10
002450             MOVE  10              TO    WS-DIFFICULTY-SCORE
002460     END-IF.
002470     IF      WS-DIFFICULTY-SCORE IS LESS THAN ZERO
002480             MOVE  ZERO             TO    WS-DIFFICULTY-SCORE
002490     END-IF.
002500*=================================================================
002510 C399-CLAMP-DIFFICULTY-EX.
002520*=================================================================
002530     EXIT.
002540*
002550*-----------------------------------------------------------------*
002560*    PRIORITY-RAW = (URGENCY*.5)+(WEIGHT-SCORE*.3)+
002570*                   (DIFFICULTY-SCORE*.2), ROUNDED 1 DECIMAL.
002580*-----------------------------------------------------------------*
002590 C400-WEIGHTED-SUM-ROUND.
002600*-----------------------------------------------------------------*
002610     COMPUTE WS-PRIORITY-RAW ROUNDED =
002620             (WS-URGENCY * 0.5)
002630           + (WS-WEIGHT-SCORE * 0.3)
002640           + (WS-DIFFICULTY-SCORE * 0.2).
002650     MOVE    WS-PRIORITY-RAW       TO    WK-N-PSCOR-PRIORITY.
002660*=================================================================
002670 C499-WEIGHTED-SUM-ROUND-EX.
002680*=================================================================
002690     EXIT.
002700*
002710*-----------------------------------------------------------------*
002720*    UPSI-0 ON = DEVELOPER TRACE SWITCH.  DISPLAYS THE COMPUTED
002730*    PRIORITY TO THE JOB LOG - SET ON AT THE CL COMMAND LEVEL,
002740*    NEVER LEFT ON FOR PRODUCTION CLOSE-OUT RUNS.
002750*-----------------------------------------------------------------*
002760 Z100-DEBUG-TRACE.
002770*-----------------------------------------------------------------*
002780     MOVE    WK-N-PSCOR-PRIORITY   TO    WS-TRACE-PRIORITY.
002790     DISPLAY "DLMPSCOR - PRIORITY COMPUTED " WS-TRACE-PRIORITY-R.
002800*=================================================================
002810 Z199-DEBUG-TRACE-EX.
002820*=================================================================
002830     EXIT.
002840*
002850******************************************************************
002860************** END OF PROGRAM SOURCE -  DLMPSCOR ***************
002870******************************************************************
