000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMTQRY.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   13 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT RUNS ONE OF THE
000210*               FIVE TASK RETRIEVAL/FILTER PASSES AGAINST A
000220*               SEQUENTIAL READ OF DMFTASK.  NO RECORD IS EVER
000230*               WRITTEN - THIS IS A READ-ONLY ROUTINE.  OPTION
000240*               4 RETURNS THE RESULT ORDERED BY PRIORITY
000250*               DESCENDING, BUILT WITH AN IN-MEMORY TABLE AND A
000260*               MANUAL EXCHANGE SORT (THIS SHOP HAS NO SORT
000270*               VERB AVAILABLE TO A CALLED SUBROUTINE).
000280*
000290*================================================================
000300* HISTORY OF MODIFICATION:
000310*================================================================
000320* MOD.#   INIT    DATE        DESCRIPTION
000330* ------- ------- ----------  ---------------------------------
000340* DLM0010 RSTAPLN 13/04/1991 - INITIAL VERSION - OPTIONS 1 AND
000350*                              3 ONLY (GETALLTASKS, GETTASKS-
000360*                              INPROJECT).
000370*-----------------------------------------------------------------
000380* DLM0021 TMPJAE  14/06/2005 - REM#2288 - ADD OPTION 2
000390*                              (GETALLTASKSBYSTATUS), OPTION 4
000400*                              (GETTASKSINPROJECTBYPRIORITY -
000410*                              MANUAL EXCHANGE SORT) AND OPTION
000420*                              5 (GETINCOMPLETETASKSINPROJECT).
000430*-----------------------------------------------------------------
000440* DLM0035 ACNRJR  03/09/2020 - REM#6655 - EXPAND WK-C-TQRY-TASK-
000450*                              TAB FROM 500 TO 2000 OCCURRENCES
000460*                              (SEE TQRY.CPYBK) TO MATCH ACADEMIC
000470*                              TERM VOLUME GROWTH.
000480*-----------------------------------------------------------------
000490 EJECT
000500**********************
000510 ENVIRONMENT DIVISION.
000520**********************
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-AS400.
000550 OBJECT-COMPUTER. IBM-AS400.
000560 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000570                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000580                   UPSI-0 IS UPSI-SWITCH-0
000590                     ON  STATUS IS U0-ON
000600                     OFF STATUS IS U0-OFF.
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT DMFTASK ASSIGN TO DATABASE-DMFTASK
000650            ORGANIZATION      IS INDEXED
000660            ACCESS MODE       IS SEQUENTIAL
000670            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000680            FILE STATUS       IS WK-C-FILE-STATUS.
000690*
000700***************
000710 DATA DIVISION.
000720***************
000730 FILE SECTION.
000740**************
000750 FD  DMFTASK
000760     LABEL RECORDS ARE OMITTED
000770     DATA RECORD IS WK-C-DMFTASK.
000780 01  WK-C-DMFTASK.
000790     COPY DMFTASK.
000800*
000810*************************
000820 WORKING-STORAGE SECTION.
000830*************************
000840 01  FILLER                          PIC X(24)        VALUE
000850     "** PROGRAM DLMTQRY **".
000860*
000870* ------------------ PROGRAM WORKING STORAGE -------------------*
000880 01  WK-C-COMMON.
000890     COPY DLMCMWS.
000900     05  FILLER                      PIC X(10).
000910*
000920 01  WS-SORT-WORK.
000930     05  WS-X-OUTER                  PIC S9(04)    COMP.
000940     05  WS-X-INNER                  PIC S9(04)    COMP.
000950     05  WS-N-LAST-SLOT               PIC S9(04)    COMP.
000960     05  WS-C-SWAPPED                  PIC X(01).
000970         88  WS-SWAPPED-THIS-PASS           VALUE "Y".
000980     05  FILLER                        PIC X(03).
000990 01  WS-SORT-WORK-R REDEFINES WS-SORT-WORK
001000                                       PIC X(10).
001010*                        FLAT TRACE VIEW
001020*
001030 01  WS-EXCHANGE-ROW.
001040     05  WS-N-EX-TASK-ID              PIC 9(09).
001050     05  WS-N-EX-PROJ-ID               PIC 9(09).
001060     05  WS-C-EX-TITLE                  PIC X(60).
001070     05  WS-N-EX-DUE-DATE                PIC 9(08).
001080     05  WS-N-EX-DUE-DATE-R REDEFINES WS-N-EX-DUE-DATE.
001090         10  WS-N-EX-DUE-CCYY         PIC 9(04).
001100         10  WS-N-EX-DUE-MM           PIC 9(02).
001110         10  WS-N-EX-DUE-DD           PIC 9(02).
001120     05  WS-N-EX-PRIORITY                 PIC 9(02)V9(01).
001130     05  WS-C-EX-STATUS                    PIC X(11).
001140     05  FILLER                              PIC X(02).
001150 01  WS-EXCHANGE-ROW-R REDEFINES WS-EXCHANGE-ROW
001160                                       PIC X(102).
001170*
001180*****************
001190 LINKAGE SECTION.
001200*****************
001210     COPY TQRY.
001220 EJECT
001230***************************************************
001240 PROCEDURE DIVISION USING WK-C-TQRY-RECORD.
001250***************************************************
001260 MAIN-MODULE.
001270     PERFORM A000-START-PROGRAM-ROUTINE
001280        THRU A099-START-PROGRAM-ROUTINE-EX.
001290     PERFORM B000-MAIN-PROCESSING
001300        THRU B999-MAIN-PROCESSING-EX.
001310     PERFORM Z000-END-PROGRAM-ROUTINE
001320        THRU Z999-END-PROGRAM-ROUTINE-EX.
001330 GOBACK.
001340*
001350*-----------------------------------------------------------------*
001360 A000-START-PROGRAM-ROUTINE.
001370*-----------------------------------------------------------------*
001380     OPEN    INPUT DMFTASK.
001390     IF      NOT WK-C-SUCCESSFUL
001400             DISPLAY "DLMTQRY - OPEN FILE ERROR - DMFTASK"
001410             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001420             GO TO Y900-ABNORMAL-TERMINATION.
001430*=================================================================
001440 A099-START-PROGRAM-ROUTINE-EX.
001450*=================================================================
001460     EXIT.
001470*
001480*-----------------------------------------------------------------*
001490 B000-MAIN-PROCESSING.
001500*-----------------------------------------------------------------*
001510     MOVE    SPACES                TO    WK-C-TQRY-ERROR-CD.
001520     MOVE    ZERO                  TO    WK-N-TQRY-COUNT.
001530     SET     WK-X-TQRY-IDX         TO    1.
001540*
001550     EVALUATE WK-N-TQRY-OPTION
001560         WHEN 1
001570             PERFORM C100-GET-ALL-TASKS
001580                THRU C199-GET-ALL-TASKS-EX
001590         WHEN 2
001600             PERFORM C200-GET-ALL-TASKS-BY-STATUS
001610                THRU C299-GET-ALL-TASKS-BY-STATUS-EX
001620         WHEN 3
001630             PERFORM C300-GET-TASKS-IN-PROJECT
001640                THRU C399-GET-TASKS-IN-PROJECT-EX
001650         WHEN 4
001660             PERFORM C300-GET-TASKS-IN-PROJECT
001670                THRU C399-GET-TASKS-IN-PROJECT-EX
001680             PERFORM C400-SORT-BY-PRIORITY-DESC
001690                THRU C499-SORT-BY-PRIORITY-DESC-EX
001700         WHEN 5
001710             PERFORM C500-GET-INCOMPLETE-IN-PROJECT
001720                THRU C599-GET-INCOMPLETE-IN-PROJECT-EX
001730         WHEN OTHER
001740             MOVE "DLM0701"          TO    WK-C-TQRY-ERROR-CD
001750     END-EVALUATE.
001760*
001770     IF      U0-ON
001780             PERFORM Z100-DEBUG-TRACE
001790                THRU Z199-DEBUG-TRACE-EX.
001800*
001810*=================================================================
001820 B999-MAIN-PROCESSING-EX.
001830*=================================================================
001840     EXIT.
001850*
001860*-----------------------------------------------------------------*
001870*    OPTION 1 - SEQUENTIAL READ OF THE WHOLE FILE, NO FILTER.
001880*-----------------------------------------------------------------*
001890 C100-GET-ALL-TASKS.
001900*-----------------------------------------------------------------*
001910     READ    DMFTASK NEXT RECORD AT END
001920             GO TO C199-GET-ALL-TASKS-EX.
001930     PERFORM D100-ADD-TABLE-ROW
001940        THRU D199-ADD-TABLE-ROW-EX.
001950     GO TO C100-GET-ALL-TASKS.
001960*=================================================================
001970 C199-GET-ALL-TASKS-EX.
001980*=================================================================
001990     EXIT.
002000*
002010*-----------------------------------------------------------------*
002020*    OPTION 2 - SEQUENTIAL READ, KEEP ONLY MATCHING STATUS.
002030*-----------------------------------------------------------------*
002040 C200-GET-ALL-TASKS-BY-STATUS.
002050*-----------------------------------------------------------------*
002060     READ    DMFTASK NEXT RECORD AT END
002070             GO TO C299-GET-ALL-TASKS-BY-STATUS-EX.
002080     IF      DMFTASK-STATUS EQUAL TO WK-C-TQRY-STATUS
002090             PERFORM D100-ADD-TABLE-ROW
002100                THRU D199-ADD-TABLE-ROW-EX.
002110     GO TO C200-GET-ALL-TASKS-BY-STATUS.
002120*=================================================================
002130 C299-GET-ALL-TASKS-BY-STATUS-EX.
002140*=================================================================
002150     EXIT.
002160*
002170*-----------------------------------------------------------------*
002180*    OPTION 3 - SEQUENTIAL READ, KEEP ONLY MATCHING PROJECT-ID.
002190*    ALSO THE FIRST PASS OF OPTION 4 BEFORE THE SORT.
002200*-----------------------------------------------------------------*
002210 C300-GET-TASKS-IN-PROJECT.
002220*-----------------------------------------------------------------*
002230     READ    DMFTASK NEXT RECORD AT END
002240             GO TO C399-GET-TASKS-IN-PROJECT-EX.
002250     IF      DMFTASK-PROJECT-ID EQUAL TO WK-N-TQRY-PROJECT-ID
002260             PERFORM D100-ADD-TABLE-ROW
002270                THRU D199-ADD-TABLE-ROW-EX.
002280     GO TO C300-GET-TASKS-IN-PROJECT.
002290*=================================================================
002300 C399-GET-TASKS-IN-PROJECT-EX.
002310*=================================================================
002320     EXIT.
002330*
002340*-----------------------------------------------------------------*
002350*    OPTION 4, PASS 2 - MANUAL EXCHANGE (BUBBLE) SORT OF THE
002360*    TABLE BUILT BY C300, DESCENDING ON PRIORITY.  THIS SHOP'S
002370*    CALLED-SUBROUTINE PROGRAMS HAVE NO SORT VERB AVAILABLE, SO
002380*    THE EXCHANGE IS DONE BY HAND, ONE ADJACENT PAIR AT A TIME,
002390*    UNTIL A FULL PASS MAKES NO SWAP.
002400*-----------------------------------------------------------------*
002410 C400-SORT-BY-PRIORITY-DESC.
002420*-----------------------------------------------------------------*
002430     COMPUTE WS-N-LAST-SLOT = WK-N-TQRY-COUNT - 1.
002440     IF      WS-N-LAST-SLOT IS LESS THAN 1
002450             GO TO C499-SORT-BY-PRIORITY-DESC-EX.
002460*
002470     MOVE    "Y"                   TO    WS-C-SWAPPED.
002480     PERFORM D200-EXCHANGE-PASS
002490        THRU D299-EXCHANGE-PASS-EX
002500           UNTIL NOT WS-SWAPPED-THIS-PASS.
002510*=================================================================
002520 C499-SORT-BY-PRIORITY-DESC-EX.
002530*=================================================================
002540     EXIT.
002550*
002560*-----------------------------------------------------------------*
002570*    OPTION 5 - SEQUENTIAL READ, KEEP MATCHING PROJECT-ID,
002580*    EXCLUDE COMPLETED.
002590*-----------------------------------------------------------------*
002600 C500-GET-INCOMPLETE-IN-PROJECT.
002610*-----------------------------------------------------------------*
002620     READ    DMFTASK NEXT RECORD AT END
002630             GO TO C599-GET-INCOMPLETE-IN-PROJECT-EX.
002640     IF      DMFTASK-PROJECT-ID EQUAL TO WK-N-TQRY-PROJECT-ID
002650     AND     NOT DMFTASK-COMPLETED
002660             PERFORM D100-ADD-TABLE-ROW
002670                THRU D199-ADD-TABLE-ROW-EX.
002680     GO TO C500-GET-INCOMPLETE-IN-PROJECT.
002690*=================================================================
002700 C599-GET-INCOMPLETE-IN-PROJECT-EX.
002710*=================================================================
002720     EXIT.
002730*
002740*-----------------------------------------------------------------*
002750*    APPEND THE CURRENT DMFTASK RECORD TO THE OUTPUT TABLE.  THE
002760*    TABLE IS FIXED AT 2000 ROWS (TQRY.CPYBK) - A RUN THAT HITS
002770*    THE LIMIT STOPS ADDING ROWS RATHER THAN ABEND, SINCE THIS
002780*    IS A DISPLAY/LISTING ROUTINE, NOT A FINANCIAL POSTING.
002790*-----------------------------------------------------------------*
002800 D100-ADD-TABLE-ROW.
002810*-----------------------------------------------------------------*
002820     IF      WK-N-TQRY-COUNT NOT LESS THAN 2000
002830             GO TO D199-ADD-TABLE-ROW-EX.
002840     ADD     1                       TO    WK-N-TQRY-COUNT.
002850     SET     WK-X-TQRY-IDX           TO    WK-N-TQRY-COUNT.
002860     MOVE    DMFTASK-TASK-ID          TO
002870             WK-N-TQRY-TASK-ID (WK-X-TQRY-IDX).
002880     MOVE    DMFTASK-PROJECT-ID        TO
002890             WK-N-TQRY-TAB-PROJ-ID (WK-X-TQRY-IDX).
002900     MOVE    DMFTASK-TITLE              TO
002910             WK-C-TQRY-TAB-TITLE (WK-X-TQRY-IDX).
002920     MOVE    DMFTASK-DUE-DATE            TO
002930             WK-N-TQRY-TAB-DUE-DATE (WK-X-TQRY-IDX).
002940     MOVE    DMFTASK-PRIORITY             TO
002950             WK-N-TQRY-TAB-PRIORITY (WK-X-TQRY-IDX).
002960     MOVE    DMFTASK-STATUS                TO
002970             WK-C-TQRY-TAB-STATUS (WK-X-TQRY-IDX).
002980*=================================================================
002990 D199-ADD-TABLE-ROW-EX.
003000*=================================================================
003010     EXIT.
003020*
003030*-----------------------------------------------------------------*
003040*    ONE FULL PASS OF THE EXCHANGE SORT OVER SLOTS 1 THRU
003050*    WS-N-LAST-SLOT + 1.
003060*-----------------------------------------------------------------*
003070 D200-EXCHANGE-PASS.
003080*-----------------------------------------------------------------*
003090     MOVE    "N"                    TO    WS-C-SWAPPED.
003100     PERFORM D300-COMPARE-AND-SWAP
003110        THRU D399-COMPARE-AND-SWAP-EX
003120           VARYING WS-X-OUTER FROM 1 BY 1
003130             UNTIL WS-X-OUTER GREATER THAN WS-N-LAST-SLOT.
003140*=================================================================
003150 D299-EXCHANGE-PASS-EX.
003160*=================================================================
003170     EXIT.
003180*
003190*-----------------------------------------------------------------*
003200*    COMPARE SLOT WS-X-OUTER WITH THE SLOT THAT FOLLOWS IT AND
003210*    SWAP IF THE FOLLOWING SLOT HAS A HIGHER PRIORITY.
003220*-----------------------------------------------------------------*
003230 D300-COMPARE-AND-SWAP.
003240*-----------------------------------------------------------------*
003250     COMPUTE WS-X-INNER = WS-X-OUTER + 1.
003260     SET     WK-X-TQRY-IDX     TO    WS-X-OUTER.
003270     IF      WK-N-TQRY-TAB-PRIORITY (WS-X-OUTER) IS LESS THAN
003280             WK-N-TQRY-TAB-PRIORITY (WS-X-INNER)
003290             PERFORM D400-EXCHANGE-ROWS
003300                THRU D499-EXCHANGE-ROWS-EX
003310             MOVE "Y"                TO    WS-C-SWAPPED.
003320*=================================================================
003330 D399-COMPARE-AND-SWAP-EX.
003340*=================================================================
003350     EXIT.
003360*
003370*-----------------------------------------------------------------*
003380*    SWAP TABLE ROWS WS-X-OUTER AND WS-X-INNER VIA THE WORKING-
003390*    STORAGE EXCHANGE ROW.
003400*-----------------------------------------------------------------*
003410 D400-EXCHANGE-ROWS.
003420*-----------------------------------------------------------------*
003430     MOVE    WK-N-TQRY-TASK-ID (WS-X-OUTER)       TO
003440             WS-N-EX-TASK-ID.
003450     MOVE    WK-N-TQRY-TAB-PROJ-ID (WS-X-OUTER)   TO
003460             WS-N-EX-PROJ-ID.
003470     MOVE    WK-C-TQRY-TAB-TITLE (WS-X-OUTER)     TO
003480             WS-C-EX-TITLE.
003490     MOVE    WK-N-TQRY-TAB-DUE-DATE (WS-X-OUTER)  TO
003500             WS-N-EX-DUE-DATE.
003510     MOVE    WK-N-TQRY-TAB-PRIORITY (WS-X-OUTER)  TO
003520             WS-N-EX-PRIORITY.
003530     MOVE    WK-C-TQRY-TAB-STATUS (WS-X-OUTER)    TO
003540             WS-C-EX-STATUS.
003550*
003560     MOVE    WK-N-TQRY-TASK-ID (WS-X-INNER)     TO
003570             WK-N-TQRY-TASK-ID (WS-X-OUTER).
003580     MOVE    WK-N-TQRY-TAB-PROJ-ID (WS-X-INNER) TO
003590             WK-N-TQRY-TAB-PROJ-ID (WS-X-OUTER).
003600     MOVE    WK-C-TQRY-TAB-TITLE (WS-X-INNER)   TO
003610             WK-C-TQRY-TAB-TITLE (WS-X-OUTER).
003620     MOVE    WK-N-TQRY-TAB-DUE-DATE (WS-X-INNER) TO
003630             WK-N-TQRY-TAB-DUE-DATE (WS-X-OUTER).
003640     MOVE    WK-N-TQRY-TAB-PRIORITY (WS-X-INNER) TO
003650             WK-N-TQRY-TAB-PRIORITY (WS-X-OUTER).
003660     MOVE    WK-C-TQRY-TAB-STATUS (WS-X-INNER)   TO
003670             WK-C-TQRY-TAB-STATUS (WS-X-OUTER).
003680*
003690     MOVE    WS-N-EX-TASK-ID        TO
003700             WK-N-TQRY-TASK-ID (WS-X-INNER).
003710     MOVE    WS-N-EX-PROJ-ID        TO
003720             WK-N-TQRY-TAB-PROJ-ID (WS-X-INNER).
003730     MOVE    WS-C-EX-TITLE          TO
003740             WK-C-TQRY-TAB-TITLE (WS-X-INNER).
003750     MOVE    WS-N-EX-DUE-DATE       TO
003760             WK-N-TQRY-TAB-DUE-DATE (WS-X-INNER).
003770     MOVE    WS-N-EX-PRIORITY       TO
003780             WK-N-TQRY-TAB-PRIORITY (WS-X-INNER).
003790     MOVE    WS-C-EX-STATUS         TO
003800             WK-C-TQRY-TAB-STATUS (WS-X-INNER).
003810*=================================================================
003820 D499-EXCHANGE-ROWS-EX.
003830*=================================================================
003840     EXIT.
003850*
003860*-----------------------------------------------------------------*
003870*    UPSI-0 ON = DEVELOPER TRACE SWITCH - DISPLAYS THE ROW COUNT
003880*    RETURNED.  SET ON AT THE CL COMMAND LEVEL ONLY.
003890*-----------------------------------------------------------------*
003900 Z100-DEBUG-TRACE.
003910*-----------------------------------------------------------------*
003920     DISPLAY "DLMTQRY - OPTION " WK-N-TQRY-OPTION
003930             " ROWS RETURNED " WK-N-TQRY-COUNT.
003940*=================================================================
003950 Z199-DEBUG-TRACE-EX.
003960*=================================================================
003970     EXIT.
003980*
003990 Y900-ABNORMAL-TERMINATION.
004000     PERFORM Z000-END-PROGRAM-ROUTINE
004010        THRU Z999-END-PROGRAM-ROUTINE-EX.
004020     EXIT PROGRAM.
004030*
004040*-----------------------------------------------------------------*
004050 Z000-END-PROGRAM-ROUTINE.
004060*-----------------------------------------------------------------*
004070     CLOSE   DMFTASK.
004080*=================================================================
004090 Z999-END-PROGRAM-ROUTINE-EX.
004100*=================================================================
004110     EXIT.
004120*
004130******************************************************************
004140************** END OF PROGRAM SOURCE -  DLMTQRY *****************
004150******************************************************************
