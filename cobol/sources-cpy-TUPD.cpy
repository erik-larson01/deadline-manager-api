000100*****************************************************************
000110* TUPD.cpybk  -  CALL INTERFACE FOR DLMTUPD (UPDATE-TASK)
000120*****************************************************************
000130* HISTORY OF MODIFICATION:
000140*=================================================================
000150* DLM0007 - RSTAPLN - 07/04/1991 - INITIAL VERSION
000160*-----------------------------------------------------------------
000170* DLM0014 - TMPKYH  - 11/09/1998 - Y2K REVIEW - WK-N-TUPD-DUE-
000180*                      DATE CONFIRMED FOUR-DIGIT CENTURY
000190*-----------------------------------------------------------------
000200
000210 01  WK-C-TUPD-RECORD.
000220     05  WK-C-TUPD-INPUT.
000230         10  WK-N-TUPD-TASK-ID          PIC 9(09).
000240         10  WK-N-TUPD-PROJECT-ID       PIC 9(09).
000250*                        (POSSIBLY RE-SPECIFIED) OWNING PROJECT
000260         10  WK-C-TUPD-TITLE            PIC X(60).
000270         10  WK-C-TUPD-DESCRIPTION      PIC X(200).
000280         10  WK-N-TUPD-DUE-DATE         PIC 9(08).
000290         10  WK-N-TUPD-ESTHOURS         PIC 9(03)V9(01).
000300         10  WK-N-TUPD-DIFFICULTY       PIC 9(02).
000310         10  WK-C-TUPD-STATUS           PIC X(11).
000320         10  WK-N-TUPD-TODAY-DATE       PIC 9(08).
000330         10  WK-C-TUPD-TODAY-TIME       PIC 9(06).
000340     05  WK-C-TUPD-OUTPUT.
000350         10  WK-N-TUPD-PRIORITY         PIC 9(02)V9(01).
000360*                        RESCORED PRIORITY OF THE OWNING PROJECT
000370         10  WK-C-TUPD-ERROR-CD         PIC X(07).
