000100* DMFPROJ.cpybk
000110     05 DMFPROJ-RECORD      PIC X(400).
000120* I-O FORMAT:DMFPROJR  FROM FILE DMFPROJ   OF LIBRARY DLMLIB
000130*
000140     05 DMFPROJR  REDEFINES DMFPROJ-RECORD.
000150     06 DMFPROJ-PROJECT-ID     PIC 9(09).
000160*                        PROJECT-ID - UNIQUE, ASSIGNED ON INSERT
000170*                        FROM DMFCTL-LAST-PROJECT-ID
000180     06 DMFPROJ-TITLE          PIC X(60).
000190*                        PROJECT TITLE
000200     06 DMFPROJ-DESCRIPTION    PIC X(200).
000210*                        PROJECT DESCRIPTION
000220     06 DMFPROJ-COURSE         PIC X(40).
000230*                        ASSOCIATED COURSE, MAY BE BLANK
000240     06 DMFPROJ-DUE-DATE       PIC 9(08).
000250*                        DUE DATE - CCYYMMDD
000260     06 DMFPROJ-WEIGHT         PIC 9(03)V9(01).
000270*                        GRADING WEIGHT - 0.0 TO 100.0
000280     06 DMFPROJ-DIFFICULTY     PIC 9(02).
000290*                        DIFFICULTY RATING - 1 TO 10
000300     06 DMFPROJ-PRIORITY       PIC 9(02)V9(01).
000310*                        COMPUTED URGENCY SCORE - 0.0 TO 10.0
000320     06 DMFPROJ-STATUS         PIC X(11).
000330        88 DMFPROJ-NOT-STARTED      VALUE "NOT_STARTED".
000340        88 DMFPROJ-IN-PROGRESS      VALUE "IN_PROGRESS".
000350        88 DMFPROJ-COMPLETED        VALUE "COMPLETED  ".
000360        88 DMFPROJ-CANCELLED        VALUE "CANCELLED  ".
000370     06 DMFPROJ-CREATED-AT.
000380*                        TIMESTAMP SET ONCE, ON INSERT ONLY
000390     07 DMFPROJ-CREATED-DATE   PIC 9(08).
000400     07 DMFPROJ-CREATED-TIME   PIC 9(06).
000410     06 DMFPROJ-UPDATED-AT.
000420*                        TIMESTAMP SET ON EVERY UPDATE, ZERO
000430*                        UNTIL FIRST UPDATE
000440     07 DMFPROJ-UPDATED-DATE   PIC 9(08).
000450     07 DMFPROJ-UPDATED-TIME   PIC 9(06).
000460     06 FILLER                 PIC X(35).
000470*                        RESERVED FOR FUTURE EXPANSION
