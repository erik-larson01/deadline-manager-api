000100*****************************************************************
000110* AMENDMENT HISTORY:
000120*****************************************************************
000130* DLM0002 01/04/1991 RSTAPLN INITIAL VERSION
000140* DLM0014 11/09/1998 TMPKYH  Y2K REVIEW - DUE-DATE AND TIMESTAMP
000150*                            FIELDS CONFIRMED FOUR-DIGIT CENTURY
000160* DLM0037 19/05/2021 ACNRJR  ADD SECONDARY ACCESS PATH BY
000170*                            PROJECT-ID (DMFTASK2 LOGICAL), SEE
000180*                            DLMTQRY FILE-CONTROL
000190*****************************************************************
000200
000210     05  DMFTASK-RECORD            PIC X(360).
000220
000230*****************************************************************
000240* I-O FORMAT: DMFTASKR
000250* FROM FILE DMFTASK
000260* TASK MASTER RECORD - ONE ROW PER TASK, CHILD OF DMFPROJ
000270*****************************************************************
000280
000290     05  DMFTASKR REDEFINES DMFTASK-RECORD.
000300
000310     06  DMFTASK-TASK-ID             PIC 9(09).
000320*        TASK-ID - UNIQUE, ASSIGNED ON INSERT FROM
000330*        DMFCTL-LAST-TASK-ID
000340
000350     06  DMFTASK-PROJECT-ID          PIC 9(09).
000360*        FOREIGN KEY TO DMFPROJ-PROJECT-ID - ALSO THE
000370*        EXTERNALLY-DESCRIBED KEY OF THE DMFTASK2 LOGICAL
000380
000390     06  DMFTASK-TITLE               PIC X(60).
000400*        TASK TITLE
000410
000420     06  DMFTASK-DESCRIPTION         PIC X(200).
000430*        TASK DESCRIPTION
000440
000450     06  DMFTASK-DUE-DATE            PIC 9(08).
000460*        DUE DATE - CCYYMMDD
000470
000480     06  DMFTASK-ESTIMATED-HOURS     PIC 9(03)V9(01).
000490*        ESTIMATED EFFORT HOURS - THE "WEIGHT" INPUT TO THE
000500*        SHARED DLMPSCOR SCORING RULE WHEN SCORING A TASK
000510*        DIRECTLY (NOT USED - DLMPSCOR ALWAYS SCORES THE
000520*        OWNING PROJECT, NEVER THE TASK - RETAINED HERE FOR
000530*        DISPLAY/REPORTING ONLY)
000540
000550     06  DMFTASK-DIFFICULTY          PIC 9(02).
000560*        DIFFICULTY RATING - 1 TO 10
000570
000580     06  DMFTASK-PRIORITY            PIC 9(02)V9(01).
000590*        PRIORITY - NOT SCORED DIRECTLY, RETAINED FOR
000600*        DOWNSTREAM SORT/TRIAGE DISPLAY ONLY
000610
000620     06  DMFTASK-STATUS              PIC X(11).
000630        88  DMFTASK-NOT-STARTED         VALUE "NOT_STARTED".
000640        88  DMFTASK-IN-PROGRESS         VALUE "IN_PROGRESS".
000650        88  DMFTASK-COMPLETED           VALUE "COMPLETED  ".
000660        88  DMFTASK-CANCELLED           VALUE "CANCELLED  ".
000670
000680     06  DMFTASK-CREATED-AT.
000690*        TIMESTAMP SET ONCE, ON INSERT ONLY
000700     07  DMFTASK-CREATED-DATE        PIC 9(08).
000710     07  DMFTASK-CREATED-TIME        PIC 9(06).
000720
000730     06  DMFTASK-UPDATED-AT.
000740*        TIMESTAMP SET ON EVERY UPDATE, ZERO UNTIL FIRST UPDATE
000750     07  DMFTASK-UPDATED-DATE        PIC 9(08).
000760     07  DMFTASK-UPDATED-TIME        PIC 9(06).
000770
000780     06  FILLER                      PIC X(26).
000790*        RESERVED FOR FUTURE EXPANSION
