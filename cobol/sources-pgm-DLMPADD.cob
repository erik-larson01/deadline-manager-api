000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMPADD.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   08 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT INSERTS ONE NEW
000210*               PROJECT RECORD.  IT EDITS THE INPUT VIA DLMVEDIT,
000220*               ASSIGNS THE NEXT PROJECT-ID FROM DMFCTL, SCORES
000230*               THE NEW PROJECT VIA DLMPSCOR AND WRITES DMFPROJ.
000240*
000250*================================================================
000260* HISTORY OF MODIFICATION:
000270*================================================================
000280* MOD.#   INIT    DATE        DESCRIPTION
000290* ------- ------- ----------  ---------------------------------
000300* DLM0005 RSTAPLN 08/04/1991 - INITIAL VERSION.
000310*-----------------------------------------------------------------
000320* DLM0014 TMPKYH  11/09/1998 - Y2K REVIEW - DMFCTL-LAST-PROJECT-
000330*                              ID IS A 9-DIGIT BINARY COUNTER,
000340*                              NOT DATE-BEARING.  NO CHANGE.
000350*-----------------------------------------------------------------
000360* DLM0029 ACNFAM  02/11/2019 - REM#6103 - CALL DLMPSCOR FOR THE
000370*                              INITIAL PRIORITY INSTEAD OF
000380*                              LEAVING IT ZERO UNTIL THE NEXT
000390*                              BATCH RESCORE.
000400*-----------------------------------------------------------------
000410* DLM0038 ACNRJR  02/06/2021 - REM#6820 - DMFCTL NOW OPENED I-O
000420*                              AND REWRITTEN IN PLACE RATHER
000430*                              THAN CLOSE/RE-OPEN BETWEEN CALLS.
000440*-----------------------------------------------------------------
000450 EJECT
000460**********************
000470 ENVIRONMENT DIVISION.
000480**********************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-AS400.
000510 OBJECT-COMPUTER. IBM-AS400.
000520 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000530                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000540*
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT DMFCTL  ASSIGN TO DATABASE-DMFCTL
000580            ORGANIZATION      IS INDEXED
000590            ACCESS MODE       IS RANDOM
000600            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000610            FILE STATUS       IS WK-C-CTL-FILE-STATUS.
000620     SELECT DMFPROJ ASSIGN TO DATABASE-DMFPROJ
000630            ORGANIZATION      IS INDEXED
000640            ACCESS MODE       IS RANDOM
000650            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000660            FILE STATUS       IS WK-C-FILE-STATUS.
000670*
000680***************
000690 DATA DIVISION.
000700***************
000710 FILE SECTION.
000720**************
000730 FD  DMFCTL
000740     LABEL RECORDS ARE OMITTED
000750     DATA RECORD IS WK-C-DMFCTL.
000760 01  WK-C-DMFCTL.
000770     COPY DMFCTL.
000780 FD  DMFPROJ
000790     LABEL RECORDS ARE OMITTED
000800     DATA RECORD IS WK-C-DMFPROJ.
000810 01  WK-C-DMFPROJ.
000820     COPY DMFPROJ.
000830*
000840*************************
000850 WORKING-STORAGE SECTION.
000860*************************
000870 01  FILLER                          PIC X(24)        VALUE
000880     "** PROGRAM DLMPADD **".
000890*
000900* ------------------ PROGRAM WORKING STORAGE -------------------*
000910 01  WK-C-COMMON.
000920     COPY DLMCMWS.
000930     05  FILLER                       PIC X(10).
000940 01  WK-C-CTL-STATUS-GRP.
000950     05  WK-C-CTL-FILE-STATUS          PIC X(02).
000960         88  WK-C-CTL-SUCCESSFUL                 VALUE "00".
000970         88  WK-C-CTL-RECORD-NOT-FOUND           VALUE "23".
000980     05  FILLER                        PIC X(02).
000990*
001000 01  WS-COUNTERS.
001010     05  WS-N-NEXT-PROJECT-ID           PIC 9(09)    COMP.
001020     05  WS-N-NEXT-PROJECT-ID-R REDEFINES
001030                 WS-N-NEXT-PROJECT-ID.
001040         10  WS-N-NEXT-PROJ-ID-HI       PIC 9(04).
001050         10  WS-N-NEXT-PROJ-ID-LO       PIC 9(05).
001060     05  WS-N-CALL-COUNT                PIC S9(04)   COMP.
001070     05  FILLER                         PIC X(02).
001080*
001090 01  WS-PSCOR-LINK.
001100     05  WS-N-PSCOR-CALLS-MADE          PIC S9(04)   COMP.
001110     05  FILLER                         PIC X(01).
001120 01  WS-PSCOR-LINK-R REDEFINES WS-PSCOR-LINK
001130                                       PIC X(03).
001140*                        FLAT TRACE VIEW, Z100 DEBUG DISPLAY
001150*
001160 01  WS-NEXT-ID-WORK.
001170     05  WS-N-NEXT-ID-BIN               PIC 9(09)    COMP.
001180     05  WS-N-NEXT-ID-BIN-R REDEFINES WS-N-NEXT-ID-BIN.
001190         10  WS-N-NEXT-ID-HI            PIC 9(04).
001200         10  WS-N-NEXT-ID-LO            PIC 9(05).
001210     05  FILLER                         PIC X(03).
001220*
001230*****************
001240 LINKAGE SECTION.
001250*****************
001260     COPY PADD.
001270 EJECT
001280***************************************************
001290 PROCEDURE DIVISION USING WK-C-PADD-RECORD.
001300***************************************************
001310 MAIN-MODULE.
001320     PERFORM A000-START-PROGRAM-ROUTINE
001330        THRU A099-START-PROGRAM-ROUTINE-EX.
001340     PERFORM B000-MAIN-PROCESSING
001350        THRU B999-MAIN-PROCESSING-EX.
001360     PERFORM Z000-END-PROGRAM-ROUTINE
001370        THRU Z999-END-PROGRAM-ROUTINE-EX.
001380 GOBACK.
001390*
001400*-----------------------------------------------------------------*
001410 A000-START-PROGRAM-ROUTINE.
001420*-----------------------------------------------------------------*
001430     OPEN    I-O   DMFCTL.
001440     IF      NOT WK-C-CTL-SUCCESSFUL
001450             DISPLAY "DLMPADD - OPEN FILE ERROR - DMFCTL"
001460             DISPLAY "FILE STATUS IS " WK-C-CTL-FILE-STATUS
001470             GO TO Y900-ABNORMAL-TERMINATION.
001480     OPEN    I-O   DMFPROJ.
001490     IF      NOT WK-C-SUCCESSFUL
001500             DISPLAY "DLMPADD - OPEN FILE ERROR - DMFPROJ"
001510             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001520             GO TO Y900-ABNORMAL-TERMINATION.
001530*=================================================================
001540 A099-START-PROGRAM-ROUTINE-EX.
001550*=================================================================
001560     EXIT.
001570*
001580*-----------------------------------------------------------------*
001590 B000-MAIN-PROCESSING.
001600*-----------------------------------------------------------------*
001610     MOVE    SPACES              TO    WK-C-PADD-ERROR-CD.
001620     MOVE    ZERO                TO    WK-N-PADD-PROJECT-ID
001630                                         WK-N-PADD-PRIORITY.
001640*
001650     PERFORM C100-EDIT-PROJECT-FIELDS
001660        THRU C199-EDIT-PROJECT-FIELDS-EX.
001670     IF      WK-C-PADD-ERROR-CD NOT EQUAL TO SPACES
001680             GO TO B999-MAIN-PROCESSING-EX.
001690*
001700     PERFORM C200-ASSIGN-NEXT-PROJECT-ID
001710        THRU C299-ASSIGN-NEXT-PROJECT-ID-EX.
001720     IF      WK-C-PADD-ERROR-CD NOT EQUAL TO SPACES
001730             GO TO B999-MAIN-PROCESSING-EX.
001740*
001750     PERFORM C300-SCORE-NEW-PROJECT
001760        THRU C399-SCORE-NEW-PROJECT-EX.
001770     PERFORM C400-WRITE-DMFPROJ
001780        THRU C499-WRITE-DMFPROJ-EX.
001790*
001800*=================================================================
001810 B999-MAIN-PROCESSING-EX.
001820*=================================================================
001830     EXIT.
001840*
001850*-----------------------------------------------------------------*
001860*    CALL DLMVEDIT (FULL EDIT, PROJECT-TYPE) FOR TITLE,
001870*    DESCRIPTION, DUE-DATE, WEIGHT AND STATUS.
001880*-----------------------------------------------------------------*
001890 C100-EDIT-PROJECT-FIELDS.
001900*-----------------------------------------------------------------*
001910     MOVE    SPACES                   TO WK-C-VEDIT-RECORD.
001920     SET     WK-C-VEDIT-FULL-EDIT      TO TRUE.
001930     SET     WK-C-VEDIT-PROJECT-TYPE   TO TRUE.
001940     MOVE    WK-C-PADD-TITLE           TO WK-C-VEDIT-TITLE.
001950     MOVE    WK-C-PADD-DESCRIPTION     TO WK-C-VEDIT-DESCRIPTION.
001960     MOVE    WK-N-PADD-DUE-DATE        TO WK-N-VEDIT-DUE-DATE.
001970     MOVE    WK-N-PADD-WEIGHT          TO WK-N-VEDIT-WEIGHT.
001980     MOVE    WK-N-PADD-DIFFICULTY      TO WK-N-VEDIT-DIFFICULTY.
001990     MOVE    WK-C-PADD-STATUS          TO WK-C-VEDIT-STATUS.
002000     MOVE    WK-N-PADD-TODAY-DATE      TO WK-N-VEDIT-TODAY-DATE.
002010     CALL    "DLMVEDIT" USING WK-C-VEDIT-RECORD.
002020     IF      WK-C-VEDIT-NOT-VALID
002030             MOVE WK-C-VEDIT-ERROR-CD  TO WK-C-PADD-ERROR-CD
002040     ELSE
002050             MOVE WK-C-VEDIT-STATUS-OUT TO WK-C-PADD-STATUS.
002060*=================================================================
002070 C199-EDIT-PROJECT-FIELDS-EX.
002080*=================================================================
002090     EXIT.
002100*
002110*-----------------------------------------------------------------*
002120*    READ DMFCTL KEY "1", ADD ONE TO DMFCTL-LAST-PROJECT-ID AND
002130*    REWRITE - THE NEXT-ID IS THE NEW PROJECT-ID.
002140*-----------------------------------------------------------------*
002150 C200-ASSIGN-NEXT-PROJECT-ID.
002160*-----------------------------------------------------------------*
002170     MOVE    "1"                  TO    DMFCTL-KEY.
002180     READ    DMFCTL KEY IS EXTERNALLY-DESCRIBED-KEY.
002190     IF      NOT WK-C-CTL-SUCCESSFUL
002200             DISPLAY "DLMPADD - READ FILE ERROR - DMFCTL"
002210             DISPLAY "FILE STATUS IS " WK-C-CTL-FILE-STATUS
002220             MOVE "DLM0201"        TO    WK-C-PADD-ERROR-CD
002230             GO TO C299-ASSIGN-NEXT-PROJECT-ID-EX.
002240*
002250     COMPUTE DMFCTL-LAST-PROJECT-ID =
002260             DMFCTL-LAST-PROJECT-ID + 1.
002270     MOVE    DMFCTL-LAST-PROJECT-ID  TO    WS-N-NEXT-PROJECT-ID
002280                                           WK-N-PADD-PROJECT-ID.
002290     REWRITE WK-C-DMFCTL.
002300     IF      NOT WK-C-CTL-SUCCESSFUL
002310             DISPLAY "DLMPADD - REWRITE ERROR - DMFCTL"
002320             DISPLAY "FILE STATUS IS " WK-C-CTL-FILE-STATUS
002330             MOVE "DLM0202"        TO    WK-C-PADD-ERROR-CD.
002340*=================================================================
002350 C299-ASSIGN-NEXT-PROJECT-ID-EX.
002360*=================================================================
002370     EXIT.
002380*
002390*-----------------------------------------------------------------*
002400*    CALL THE SHARED SCORING RULE FOR THE BRAND-NEW PROJECT.
002410*-----------------------------------------------------------------*
002420 C300-SCORE-NEW-PROJECT.
002430*-----------------------------------------------------------------*
002440     MOVE    WK-N-PADD-DUE-DATE    TO    WK-N-PSCOR-DUE-DATE.
002450     MOVE    WK-N-PADD-WEIGHT      TO    WK-N-PSCOR-WEIGHT.
002460     MOVE    WK-N-PADD-DIFFICULTY  TO    WK-N-PSCOR-DIFFICULTY.
002470     MOVE    WK-N-PADD-TODAY-DATE  TO    WK-N-PSCOR-TODAY-DATE.
002480     CALL    "DLMPSCOR" USING WK-C-PSCOR-RECORD.
002490     ADD     1                     TO    WS-N-PSCOR-CALLS-MADE.
002500     MOVE    WK-N-PSCOR-PRIORITY   TO    WK-N-PADD-PRIORITY.
002510*=================================================================
002520 C399-SCORE-NEW-PROJECT-EX.
002530*=================================================================
002540     EXIT.
002550*
002560*-----------------------------------------------------------------*
002570*    BUILD AND WRITE THE NEW DMFPROJ MASTER RECORD.
002580*-----------------------------------------------------------------*
002590 C400-WRITE-DMFPROJ.
002600*-----------------------------------------------------------------*
002610     MOVE    SPACES                     TO    WK-C-DMFPROJ.
002620     MOVE    WK-N-PADD-PROJECT-ID        TO    DMFPROJ-PROJECT-ID.
002630     MOVE    WK-C-PADD-TITLE             TO    DMFPROJ-TITLE.
002640     MOVE    WK-C-PADD-DESCRIPTION       TO    DMFPROJ-DESCRIPTION.
002650     MOVE    WK-C-PADD-COURSE            TO    DMFPROJ-COURSE.
002660     MOVE    WK-N-PADD-DUE-DATE          TO    DMFPROJ-DUE-DATE.
002670     MOVE    WK-N-PADD-WEIGHT            TO    DMFPROJ-WEIGHT.
002680     MOVE    WK-N-PADD-DIFFICULTY        TO    DMFPROJ-DIFFICULTY.
002690     MOVE    WK-N-PADD-PRIORITY          TO    DMFPROJ-PRIORITY.
002700     MOVE    WK-C-PADD-STATUS            TO    DMFPROJ-STATUS.
002710     MOVE    WK-N-PADD-TODAY-DATE        TO    DMFPROJ-CREATED-DATE.
002720     MOVE    WK-C-PADD-TODAY-TIME        TO    DMFPROJ-CREATED-TIME.
002730     MOVE    ZERO                        TO    DMFPROJ-UPDATED-DATE
002740                                                 DMFPROJ-UPDATED-TIME.
002750     WRITE   WK-C-DMFPROJ.
002760     IF      NOT WK-C-SUCCESSFUL
002770             DISPLAY "DLMPADD - WRITE ERROR - DMFPROJ"
002780             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002790             MOVE "DLM0203"              TO    WK-C-PADD-ERROR-CD.
002800*=================================================================
002810 C499-WRITE-DMFPROJ-EX.
002820*=================================================================
002830     EXIT.
002840*
002850 Y900-ABNORMAL-TERMINATION.
002860     PERFORM Z000-END-PROGRAM-ROUTINE
002870        THRU Z999-END-PROGRAM-ROUTINE-EX.
002880     EXIT PROGRAM.
002890*
002900*-----------------------------------------------------------------*
002910 Z000-END-PROGRAM-ROUTINE.
002920*-----------------------------------------------------------------*
002930     CLOSE   DMFCTL.
002940     CLOSE   DMFPROJ.
002950*=================================================================
002960 Z999-END-PROGRAM-ROUTINE-EX.
002970*=================================================================
002980     EXIT.
002990*
003000******************************************************************
003010************** END OF PROGRAM SOURCE -  DLMPADD *****************
003020******************************************************************
