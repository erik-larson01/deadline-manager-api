000100*****************************************************************
000110* TQRY.cpybk  -  CALL INTERFACE FOR DLMTQRY (TASK RETRIEVAL/
000120* FILTER PASSES - GETALLTASKS, GETALLTASKSBYSTATUS,
000130* GETTASKSINPROJECT, GETTASKSINPROJECTBYPRIORITY,
000140* GETINCOMPLETETASKSINPROJECT)
000150*****************************************************************
000160* WK-N-TQRY-OPTION SELECTS THE PASS:
000170*   1 = GET ALL TASKS
000180*   2 = GET ALL TASKS BY STATUS        (USES WK-C-TQRY-STATUS)
000190*   3 = GET TASKS IN PROJECT           (USES WK-N-TQRY-PROJECT-ID)
000200*   4 = GET TASKS IN PROJECT BY PRIORITY DESCENDING
000210*   5 = GET INCOMPLETE TASKS IN PROJECT (EXCLUDES COMPLETED)
000220*****************************************************************
000230* HISTORY OF MODIFICATION:
000240*=================================================================
000250* DLM0010 - RSTAPLN - 10/04/1991 - INITIAL VERSION - OPTIONS
000260*                      1 AND 3 ONLY
000270*-----------------------------------------------------------------
000280* DLM0021 - TMPJAE  - 14/06/2005 - ADD OPTIONS 2, 4 AND 5
000290*-----------------------------------------------------------------
000300* DLM0035 - ACNRJR  - 03/09/2020 - EXPAND WK-C-TQRY-TASK-TAB
000310*                      FROM 500 TO 2000 OCCURRENCES - ACADEMIC
000320*                      TERM VOLUME GROWTH
000330*-----------------------------------------------------------------
000340
000350 01  WK-C-TQRY-RECORD.
000360     05  WK-C-TQRY-INPUT.
000370         10  WK-N-TQRY-OPTION           PIC 9(01).
000380         10  WK-N-TQRY-PROJECT-ID        PIC 9(09).
000390         10  WK-C-TQRY-STATUS            PIC X(11).
000400     05  WK-C-TQRY-OUTPUT.
000410         10  WK-N-TQRY-COUNT             PIC 9(04).
000420         10  WK-C-TQRY-ERROR-CD          PIC X(07).
000430         10  WK-C-TQRY-TASK-TAB OCCURS 2000 TIMES
000440                        INDEXED BY WK-X-TQRY-IDX.
000450             15  WK-N-TQRY-TASK-ID       PIC 9(09).
000460             15  WK-N-TQRY-TAB-PROJ-ID   PIC 9(09).
000470             15  WK-C-TQRY-TAB-TITLE     PIC X(60).
000480             15  WK-N-TQRY-TAB-DUE-DATE  PIC 9(08).
000490             15  WK-N-TQRY-TAB-PRIORITY  PIC 9(02)V9(01).
000500             15  WK-C-TQRY-TAB-STATUS    PIC X(11).
