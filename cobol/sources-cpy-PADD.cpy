000100*****************************************************************
000110* PADD.cpybk  -  CALL INTERFACE FOR DLMPADD (CREATE-PROJECT)
000120*****************************************************************
000130* HISTORY OF MODIFICATION:
000140*=================================================================
000150* DLM0005 - RSTAPLN - 05/04/1991 - INITIAL VERSION
000160*-----------------------------------------------------------------
000170* DLM0014 - TMPKYH  - 11/09/1998 - Y2K REVIEW - WK-N-PADD-DUE-
000180*                      DATE CONFIRMED FOUR-DIGIT CENTURY
000190*-----------------------------------------------------------------
000200
000210 01  WK-C-PADD-RECORD.
000220     05  WK-C-PADD-INPUT.
000230         10  WK-C-PADD-TITLE            PIC X(60).
000240         10  WK-C-PADD-DESCRIPTION      PIC X(200).
000250         10  WK-C-PADD-COURSE           PIC X(40).
000260         10  WK-N-PADD-DUE-DATE         PIC 9(08).
000270         10  WK-N-PADD-WEIGHT           PIC 9(03)V9(01).
000280         10  WK-N-PADD-DIFFICULTY       PIC 9(02).
000290         10  WK-C-PADD-STATUS           PIC X(11).
000300         10  WK-N-PADD-TODAY-DATE       PIC 9(08).
000310*                        CURRENT BUSINESS DATE - ALSO STAMPED
000320*                        INTO DMFPROJ-CREATED-AT
000330         10  WK-C-PADD-TODAY-TIME       PIC 9(06).
000340     05  WK-C-PADD-OUTPUT.
000350         10  WK-N-PADD-PROJECT-ID       PIC 9(09).
000360*                        NEXT PROJECT-ID, ASSIGNED ON INSERT
000370         10  WK-N-PADD-PRIORITY         PIC 9(02)V9(01).
000380         10  WK-C-PADD-ERROR-CD         PIC X(07).
