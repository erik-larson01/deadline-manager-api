000100*****************************************************************
000110* TADD.cpybk  -  CALL INTERFACE FOR DLMTADD (CREATE-TASK)
000120*****************************************************************
000130* HISTORY OF MODIFICATION:
000140*=================================================================
000150* DLM0006 - RSTAPLN - 06/04/1991 - INITIAL VERSION
000160*-----------------------------------------------------------------
000170* DLM0014 - TMPKYH  - 11/09/1998 - Y2K REVIEW - WK-N-TADD-DUE-
000180*                      DATE CONFIRMED FOUR-DIGIT CENTURY
000190*-----------------------------------------------------------------
000200* DLM0029 - ACNFAM  - 02/11/2019 - REM#6103 - RETURN THE
000210*                      RESCORED WK-N-TADD-PRIORITY TO THE CALLER
000220*                      FOR DISPLAY CONFIRMATION
000230*-----------------------------------------------------------------
000240
000250 01  WK-C-TADD-RECORD.
000260     05  WK-C-TADD-INPUT.
000270         10  WK-N-TADD-PROJECT-ID       PIC 9(09).
000280*                        OWNING PROJECT-ID - MUST EXIST
000290         10  WK-C-TADD-TITLE            PIC X(60).
000300         10  WK-C-TADD-DESCRIPTION      PIC X(200).
000310         10  WK-N-TADD-DUE-DATE         PIC 9(08).
000320         10  WK-N-TADD-ESTHOURS         PIC 9(03)V9(01).
000330         10  WK-N-TADD-DIFFICULTY       PIC 9(02).
000340         10  WK-C-TADD-STATUS           PIC X(11).
000350         10  WK-N-TADD-TODAY-DATE       PIC 9(08).
000360         10  WK-C-TADD-TODAY-TIME       PIC 9(06).
000370     05  WK-C-TADD-OUTPUT.
000380         10  WK-N-TADD-TASK-ID          PIC 9(09).
000390*                        NEXT TASK-ID, ASSIGNED ON INSERT
000400         10  WK-N-TADD-PRIORITY         PIC 9(02)V9(01).
000410*                        RESCORED PRIORITY OF THE OWNING PROJECT
000420         10  WK-C-TADD-ERROR-CD         PIC X(07).
