000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMTDEL.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   12 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT DELETES ONE TASK
000210*               RECORD.  THE OWNING PROJECT IS RESCORED AND
000220*               REWRITTEN BEFORE THE TASK IS PHYSICALLY REMOVED -
000230*               DELETING A TASK DOES NOT CHANGE ANY OF THE
000240*               PROJECT'S OWN SCORING INPUTS, SO THE RESCORED
000250*               VALUE IS THE SAME EITHER WAY, BUT RESCORING
000260*               FIRST MEANS A FAILED DELETE NEVER LEAVES THE
000270*               PROJECT UN-RESCORED.
000280*
000290*================================================================
000300* HISTORY OF MODIFICATION:
000310*================================================================
000320* MOD.#   INIT    DATE        DESCRIPTION
000330* ------- ------- ----------  ---------------------------------
000340* DLM0009 RSTAPLN 12/04/1991 - INITIAL VERSION.
000350*-----------------------------------------------------------------
000360* DLM0014 TMPKYH  11/09/1998 - Y2K REVIEW - NO TWO-DIGIT YEAR
000370*                              EXPOSURE FOUND.
000380*-----------------------------------------------------------------
000390* DLM0029 ACNFAM  02/11/2019 - REM#6103 - RESCORE BEFORE THE
000400*                              DELETE RATHER THAN AFTER, SO A
000410*                              FAILED DELETE CANNOT LEAVE THE
000420*                              PROJECT PRIORITY STALE.
000430*-----------------------------------------------------------------
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-AS400.
000500 OBJECT-COMPUTER. IBM-AS400.
000510 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000520                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000530*
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT DMFPROJ ASSIGN TO DATABASE-DMFPROJ
000570            ORGANIZATION      IS INDEXED
000580            ACCESS MODE       IS RANDOM
000590            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000600            FILE STATUS       IS WK-C-FILE-STATUS.
000610     SELECT DMFTASK ASSIGN TO DATABASE-DMFTASK
000620            ORGANIZATION      IS INDEXED
000630            ACCESS MODE       IS RANDOM
000640            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000650            FILE STATUS       IS WK-C-TASK-FILE-STATUS.
000660*
000670***************
000680 DATA DIVISION.
000690***************
000700 FILE SECTION.
000710**************
000720 FD  DMFPROJ
000730     LABEL RECORDS ARE OMITTED
000740     DATA RECORD IS WK-C-DMFPROJ.
000750 01  WK-C-DMFPROJ.
000760     COPY DMFPROJ.
000770 FD  DMFTASK
000780     LABEL RECORDS ARE OMITTED
000790     DATA RECORD IS WK-C-DMFTASK.
000800 01  WK-C-DMFTASK.
000810     COPY DMFTASK.
000820*
000830*************************
000840 WORKING-STORAGE SECTION.
000850*************************
000860 01  FILLER                          PIC X(24)        VALUE
000870     "** PROGRAM DLMTDEL **".
000880*
000890* ------------------ PROGRAM WORKING STORAGE -------------------*
000900 01  WK-C-COMMON.
000910     COPY DLMCMWS.
000920     05  FILLER                      PIC X(10).
000930 01  WK-C-TASK-STATUS-GRP.
000940     05  WK-C-TASK-FILE-STATUS         PIC X(02).
000950         88  WK-C-TASK-SUCCESSFUL                VALUE "00".
000960     05  FILLER                        PIC X(02).
000970*
000980 01  WS-WORK-AREA.
000990     05  WS-N-PSCOR-CALLS               PIC S9(04)   COMP.
001000     05  WS-N-PSCOR-CALLS-R REDEFINES WS-N-PSCOR-CALLS
001010                                      PIC X(02).
001020     05  WS-C-TASK-PROJECT-ID            PIC 9(09).
001030     05  WS-C-TASK-PROJECT-ID-R REDEFINES
001040                 WS-C-TASK-PROJECT-ID.
001050         10  WS-N-TASK-PROJ-ID-HI       PIC 9(04).
001060         10  WS-N-TASK-PROJ-ID-LO       PIC 9(05).
001070     05  FILLER                          PIC X(09).
001080 01  WS-WORK-AREA-R REDEFINES WS-WORK-AREA
001090                                      PIC X(20).
001100*                        FLAT TRACE VIEW
001110*
001120*****************
001130 LINKAGE SECTION.
001140*****************
001150     COPY TDEL.
001160 EJECT
001170***************************************************
001180 PROCEDURE DIVISION USING WK-C-TDEL-RECORD.
001190***************************************************
001200 MAIN-MODULE.
001210     PERFORM A000-START-PROGRAM-ROUTINE
001220        THRU A099-START-PROGRAM-ROUTINE-EX.
001230     PERFORM B000-MAIN-PROCESSING
001240        THRU B999-MAIN-PROCESSING-EX.
001250     PERFORM Z000-END-PROGRAM-ROUTINE
001260        THRU Z999-END-PROGRAM-ROUTINE-EX.
001270 GOBACK.
001280*
001290*-----------------------------------------------------------------*
001300 A000-START-PROGRAM-ROUTINE.
001310*-----------------------------------------------------------------*
001320     OPEN    I-O   DMFPROJ.
001330     IF      NOT WK-C-SUCCESSFUL
001340             DISPLAY "DLMTDEL - OPEN FILE ERROR - DMFPROJ"
001350             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001360             GO TO Y900-ABNORMAL-TERMINATION.
001370     OPEN    I-O   DMFTASK.
001380     IF      NOT WK-C-TASK-SUCCESSFUL
001390             DISPLAY "DLMTDEL - OPEN FILE ERROR - DMFTASK"
001400             DISPLAY "FILE STATUS IS " WK-C-TASK-FILE-STATUS
001410             GO TO Y900-ABNORMAL-TERMINATION.
001420*=================================================================
001430 A099-START-PROGRAM-ROUTINE-EX.
001440*=================================================================
001450     EXIT.
001460*
001470*-----------------------------------------------------------------*
001480 B000-MAIN-PROCESSING.
001490*-----------------------------------------------------------------*
001500     MOVE    SPACES              TO    WK-C-TDEL-ERROR-CD.
001510     MOVE    ZERO                TO    WK-N-TDEL-PRIORITY.
001520*
001530     PERFORM C100-FIND-OWNING-PROJECT
001540        THRU C199-FIND-OWNING-PROJECT-EX.
001550     IF      WK-C-TDEL-ERROR-CD NOT EQUAL TO SPACES
001560             GO TO B999-MAIN-PROCESSING-EX.
001570*
001580     PERFORM C200-FIND-TASK
001590        THRU C299-FIND-TASK-EX.
001600     IF      WK-C-TDEL-ERROR-CD NOT EQUAL TO SPACES
001610             GO TO B999-MAIN-PROCESSING-EX.
001620*
001630     PERFORM C300-CHECK-PROJECT-MATCH
001640        THRU C399-CHECK-PROJECT-MATCH-EX.
001650     IF      WK-C-TDEL-ERROR-CD NOT EQUAL TO SPACES
001660             GO TO B999-MAIN-PROCESSING-EX.
001670*
001680     PERFORM C400-RESCORE-PROJECT
001690        THRU C499-RESCORE-PROJECT-EX.
001700     IF      WK-C-TDEL-ERROR-CD NOT EQUAL TO SPACES
001710             GO TO B999-MAIN-PROCESSING-EX.
001720*
001730     PERFORM C500-DELETE-DMFTASK
001740        THRU C599-DELETE-DMFTASK-EX.
001750*
001760*=================================================================
001770 B999-MAIN-PROCESSING-EX.
001780*=================================================================
001790     EXIT.
001800*
001810*-----------------------------------------------------------------*
001820*    BUSINESS RULE 6, STEP 1 - THE OWNING PROJECT MUST EXIST.
001830*-----------------------------------------------------------------*
001840 C100-FIND-OWNING-PROJECT.
001850*-----------------------------------------------------------------*
001860     MOVE    WK-N-TDEL-PROJECT-ID    TO    DMFPROJ-PROJECT-ID.
001870     READ    DMFPROJ KEY IS EXTERNALLY-DESCRIBED-KEY.
001880     IF      NOT WK-C-SUCCESSFUL
001890             MOVE "DLM0601"           TO    WK-C-TDEL-ERROR-CD.
001900*=================================================================
001910 C199-FIND-OWNING-PROJECT-EX.
001920*=================================================================
001930     EXIT.
001940*
001950*-----------------------------------------------------------------*
001960*    BUSINESS RULE 6, STEP 2 - THE TASK MUST EXIST.
001970*-----------------------------------------------------------------*
001980 C200-FIND-TASK.
001990*-----------------------------------------------------------------*
002000     MOVE    WK-N-TDEL-TASK-ID       TO    DMFTASK-TASK-ID.
002010     READ    DMFTASK KEY IS EXTERNALLY-DESCRIBED-KEY.
002020     IF      NOT WK-C-TASK-SUCCESSFUL
002030             MOVE "DLM0602"           TO    WK-C-TDEL-ERROR-CD
002040     ELSE
002050             MOVE DMFTASK-PROJECT-ID   TO    WS-C-TASK-PROJECT-ID.
002060*=================================================================
002070 C299-FIND-TASK-EX.
002080*=================================================================
002090     EXIT.
002100*
002110*-----------------------------------------------------------------*
002120*    BUSINESS RULE 6, STEP 3 - THE TASK MUST BELONG TO THE
002130*    SUPPLIED PROJECT.
002140*-----------------------------------------------------------------*
002150 C300-CHECK-PROJECT-MATCH.
002160*-----------------------------------------------------------------*
002170     IF      WS-C-TASK-PROJECT-ID NOT EQUAL TO WK-N-TDEL-PROJECT-ID
002180             MOVE "DLM0603"                  TO WK-C-TDEL-ERROR-CD.
002190*=================================================================
002200 C399-CHECK-PROJECT-MATCH-EX.
002210*=================================================================
002220     EXIT.
002230*
002240*-----------------------------------------------------------------*
002250*    BUSINESS RULE 6, STEP 4 - RESCORE AND REWRITE THE PROJECT
002260*    BEFORE THE TASK IS PHYSICALLY REMOVED.
002270*-----------------------------------------------------------------*
002280 C400-RESCORE-PROJECT.
002290*-----------------------------------------------------------------*
002300     MOVE    DMFPROJ-DUE-DATE       TO    WK-N-PSCOR-DUE-DATE.
002310     MOVE    DMFPROJ-WEIGHT         TO    WK-N-PSCOR-WEIGHT.
002320     MOVE    DMFPROJ-DIFFICULTY     TO    WK-N-PSCOR-DIFFICULTY.
002330     MOVE    WK-N-TDEL-TODAY-DATE   TO    WK-N-PSCOR-TODAY-DATE.
002340     CALL    "DLMPSCOR" USING WK-C-PSCOR-RECORD.
002350     ADD     1                      TO    WS-N-PSCOR-CALLS.
002360     MOVE    WK-N-PSCOR-PRIORITY    TO    DMFPROJ-PRIORITY
002370                                            WK-N-TDEL-PRIORITY.
002380     REWRITE WK-C-DMFPROJ.
002390     IF      NOT WK-C-SUCCESSFUL
002400             DISPLAY "DLMTDEL - REWRITE ERROR - DMFPROJ"
002410             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002420             MOVE "DLM0604"          TO    WK-C-TDEL-ERROR-CD.
002430*=================================================================
002440 C499-RESCORE-PROJECT-EX.
002450*=================================================================
002460     EXIT.
002470*
002480*-----------------------------------------------------------------*
002490*    BUSINESS RULE 6, STEP 5 - REMOVE THE TASK RECORD.
002500*-----------------------------------------------------------------*
002510 C500-DELETE-DMFTASK.
002520*-----------------------------------------------------------------*
002530     DELETE  DMFTASK.
002540     IF      NOT WK-C-TASK-SUCCESSFUL
002550             DISPLAY "DLMTDEL - DELETE ERROR - DMFTASK"
002560             DISPLAY "FILE STATUS IS " WK-C-TASK-FILE-STATUS
002570             MOVE "DLM0605"          TO    WK-C-TDEL-ERROR-CD.
002580*=================================================================
002590 C599-DELETE-DMFTASK-EX.
002600*=================================================================
002610     EXIT.
002620*
002630 Y900-ABNORMAL-TERMINATION.
002640     PERFORM Z000-END-PROGRAM-ROUTINE
002650        THRU Z999-END-PROGRAM-ROUTINE-EX.
002660     EXIT PROGRAM.
002670*
002680*-----------------------------------------------------------------*
002690 Z000-END-PROGRAM-ROUTINE.
002700*-----------------------------------------------------------------*
002710     CLOSE   DMFPROJ.
002720     CLOSE   DMFTASK.
002730*=================================================================
002740 Z999-END-PROGRAM-ROUTINE-EX.
002750*=================================================================
002760     EXIT.
002770*
002780******************************************************************
002790************** END OF PROGRAM SOURCE -  DLMTDEL *****************
002800******************************************************************
