000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMTADD.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   09 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT INSERTS ONE NEW
000210*               TASK RECORD UNDER AN EXISTING PROJECT.  IT EDITS
000220*               THE INPUT VIA DLMVEDIT, ASSIGNS THE NEXT TASK-ID
000230*               FROM DMFCTL, WRITES DMFTASK, THEN RESCORES AND
000240*               REWRITES THE OWNING DMFPROJ RECORD VIA DLMPSCOR.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290* MOD.#   INIT    DATE        DESCRIPTION
000300* ------- ------- ----------  ---------------------------------
000310* DLM0006 RSTAPLN 09/04/1991 - INITIAL VERSION.
000320*-----------------------------------------------------------------
000330* DLM0014 TMPKYH  11/09/1998 - Y2K REVIEW - NO TWO-DIGIT YEAR
000340*                              EXPOSURE FOUND.
000350*-----------------------------------------------------------------
000360* DLM0029 ACNFAM  02/11/2019 - REM#6103 - A NEW TASK ALWAYS
000370*                              RESCORES THE OWNING PROJECT, NOT
000380*                              JUST ON A DEFERRED BATCH RUN.
000390*-----------------------------------------------------------------
000400 EJECT
000410**********************
000420 ENVIRONMENT DIVISION.
000430**********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000480                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT DMFCTL  ASSIGN TO DATABASE-DMFCTL
000530            ORGANIZATION      IS INDEXED
000540            ACCESS MODE       IS RANDOM
000550            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000560            FILE STATUS       IS WK-C-CTL-FILE-STATUS.
000570     SELECT DMFPROJ ASSIGN TO DATABASE-DMFPROJ
000580            ORGANIZATION      IS INDEXED
000590            ACCESS MODE       IS RANDOM
000600            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000610            FILE STATUS       IS WK-C-FILE-STATUS.
000620     SELECT DMFTASK ASSIGN TO DATABASE-DMFTASK
000630            ORGANIZATION      IS INDEXED
000640            ACCESS MODE       IS RANDOM
000650            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000660            FILE STATUS       IS WK-C-TASK-FILE-STATUS.
000670*
000680***************
000690 DATA DIVISION.
000700***************
000710 FILE SECTION.
000720**************
000730 FD  DMFCTL
000740     LABEL RECORDS ARE OMITTED
000750     DATA RECORD IS WK-C-DMFCTL.
000760 01  WK-C-DMFCTL.
000770     COPY DMFCTL.
000780 FD  DMFPROJ
000790     LABEL RECORDS ARE OMITTED
000800     DATA RECORD IS WK-C-DMFPROJ.
000810 01  WK-C-DMFPROJ.
000820     COPY DMFPROJ.
000830 FD  DMFTASK
000840     LABEL RECORDS ARE OMITTED
000850     DATA RECORD IS WK-C-DMFTASK.
000860 01  WK-C-DMFTASK.
000870     COPY DMFTASK.
000880*
000890*************************
000900 WORKING-STORAGE SECTION.
000910*************************
000920 01  FILLER                          PIC X(24)        VALUE
000930     "** PROGRAM DLMTADD **".
000940*
000950* ------------------ PROGRAM WORKING STORAGE -------------------*
000960 01  WK-C-COMMON.
000970     COPY DLMCMWS.
000980     05  FILLER                      PIC X(10).
000990 01  WK-C-CTL-STATUS-GRP.
001000     05  WK-C-CTL-FILE-STATUS          PIC X(02).
001010         88  WK-C-CTL-SUCCESSFUL                 VALUE "00".
001020     05  FILLER                        PIC X(02).
001030 01  WK-C-TASK-STATUS-GRP.
001040     05  WK-C-TASK-FILE-STATUS         PIC X(02).
001050         88  WK-C-TASK-SUCCESSFUL                VALUE "00".
001060     05  FILLER                        PIC X(02).
001070*
001080 01  WS-COUNTERS.
001090     05  WS-N-NEXT-TASK-ID              PIC 9(09)    COMP.
001100     05  WS-N-NEXT-TASK-ID-R REDEFINES WS-N-NEXT-TASK-ID.
001110         10  WS-N-NEXT-TASK-ID-HI       PIC 9(04).
001120         10  WS-N-NEXT-TASK-ID-LO       PIC 9(05).
001130     05  WS-N-CALL-COUNT                PIC S9(04)   COMP.
001140     05  FILLER                          PIC X(10).
001150 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001160     05  WS-C-COUNTERS-TRACE              PIC X(15).
001170     05  FILLER                           PIC X(01).
001180*
001190 01  WS-PROJECT-WORK.
001200     05  WS-N-PROJECT-WEIGHT            PIC 9(03)V9(01).
001210     05  WS-N-PROJECT-DIFFICULTY        PIC 9(02).
001220     05  WS-N-PROJECT-DUE-DATE          PIC 9(08).
001230     05  FILLER                          PIC X(04).
001240 01  WS-PROJECT-WORK-R REDEFINES WS-PROJECT-WORK
001250                                      PIC X(18).
001260*                        FLAT TRACE VIEW
001270*
001280*****************
001290 LINKAGE SECTION.
001300*****************
001310     COPY TADD.
001320 EJECT
001330***************************************************
001340 PROCEDURE DIVISION USING WK-C-TADD-RECORD.
001350***************************************************
001360 MAIN-MODULE.
001370     PERFORM A000-START-PROGRAM-ROUTINE
001380        THRU A099-START-PROGRAM-ROUTINE-EX.
001390     PERFORM B000-MAIN-PROCESSING
001400        THRU B999-MAIN-PROCESSING-EX.
001410     PERFORM Z000-END-PROGRAM-ROUTINE
001420        THRU Z999-END-PROGRAM-ROUTINE-EX.
001430 GOBACK.
001440*
001450*-----------------------------------------------------------------*
001460 A000-START-PROGRAM-ROUTINE.
001470*-----------------------------------------------------------------*
001480     OPEN    I-O   DMFCTL.
001490     IF      NOT WK-C-CTL-SUCCESSFUL
001500             DISPLAY "DLMTADD - OPEN FILE ERROR - DMFCTL"
001510             DISPLAY "FILE STATUS IS " WK-C-CTL-FILE-STATUS
001520             GO TO Y900-ABNORMAL-TERMINATION.
001530     OPEN    I-O   DMFPROJ.
001540     IF      NOT WK-C-SUCCESSFUL
001550             DISPLAY "DLMTADD - OPEN FILE ERROR - DMFPROJ"
001560             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001570             GO TO Y900-ABNORMAL-TERMINATION.
001580     OPEN    I-O   DMFTASK.
001590     IF      NOT WK-C-TASK-SUCCESSFUL
001600             DISPLAY "DLMTADD - OPEN FILE ERROR - DMFTASK"
001610             DISPLAY "FILE STATUS IS " WK-C-TASK-FILE-STATUS
001620             GO TO Y900-ABNORMAL-TERMINATION.
001630*=================================================================
001640 A099-START-PROGRAM-ROUTINE-EX.
001650*=================================================================
001660     EXIT.
001670*
001680*-----------------------------------------------------------------*
001690 B000-MAIN-PROCESSING.
001700*-----------------------------------------------------------------*
001710     MOVE    SPACES              TO    WK-C-TADD-ERROR-CD.
001720     MOVE    ZERO                TO    WK-N-TADD-TASK-ID
001730                                         WK-N-TADD-PRIORITY.
001740*
001750     PERFORM C100-FIND-OWNING-PROJECT
001760        THRU C199-FIND-OWNING-PROJECT-EX.
001770     IF      WK-C-TADD-ERROR-CD NOT EQUAL TO SPACES
001780             GO TO B999-MAIN-PROCESSING-EX.
001790*
001800     PERFORM C200-EDIT-TASK-FIELDS
001810        THRU C299-EDIT-TASK-FIELDS-EX.
001820     IF      WK-C-TADD-ERROR-CD NOT EQUAL TO SPACES
001830             GO TO B999-MAIN-PROCESSING-EX.
001840*
001850     PERFORM C300-ASSIGN-NEXT-TASK-ID
001860        THRU C399-ASSIGN-NEXT-TASK-ID-EX.
001870     IF      WK-C-TADD-ERROR-CD NOT EQUAL TO SPACES
001880             GO TO B999-MAIN-PROCESSING-EX.
001890*
001900     PERFORM C400-WRITE-DMFTASK
001910        THRU C499-WRITE-DMFTASK-EX.
001920     PERFORM C500-RESCORE-PROJECT
001930        THRU C599-RESCORE-PROJECT-EX.
001940*
001950*=================================================================
001960 B999-MAIN-PROCESSING-EX.
001970*=================================================================
001980     EXIT.
001990*
002000*-----------------------------------------------------------------*
002010*    THE OWNING PROJECT MUST EXIST - BUSINESS RULE 9.
002020*-----------------------------------------------------------------*
002030 C100-FIND-OWNING-PROJECT.
002040*-----------------------------------------------------------------*
002050     MOVE    WK-N-TADD-PROJECT-ID   TO    DMFPROJ-PROJECT-ID.
002060     READ    DMFPROJ KEY IS EXTERNALLY-DESCRIBED-KEY.
002070     IF      NOT WK-C-SUCCESSFUL
002080             MOVE "DLM0301"          TO    WK-C-TADD-ERROR-CD
002090     ELSE
002100             MOVE DMFPROJ-WEIGHT      TO    WS-N-PROJECT-WEIGHT
002110             MOVE DMFPROJ-DIFFICULTY  TO    WS-N-PROJECT-DIFFICULTY
002120             MOVE DMFPROJ-DUE-DATE    TO    WS-N-PROJECT-DUE-DATE.
002130*=================================================================
002140 C199-FIND-OWNING-PROJECT-EX.
002150*=================================================================
002160     EXIT.
002170*
002180*-----------------------------------------------------------------*
002190*    CALL DLMVEDIT (FULL EDIT, TASK-TYPE) FOR TITLE, DESCRIPTION,
002200*    DUE-DATE, ESTIMATED-HOURS AND STATUS.
002210*-----------------------------------------------------------------*
002220 C200-EDIT-TASK-FIELDS.
002230*-----------------------------------------------------------------*
002240     MOVE    SPACES                    TO WK-C-VEDIT-RECORD.
002250     SET     WK-C-VEDIT-FULL-EDIT       TO TRUE.
002260     SET     WK-C-VEDIT-TASK-TYPE       TO TRUE.
002270     MOVE    WK-C-TADD-TITLE            TO WK-C-VEDIT-TITLE.
002280     MOVE    WK-C-TADD-DESCRIPTION      TO WK-C-VEDIT-DESCRIPTION.
002290     MOVE    WK-N-TADD-DUE-DATE         TO WK-N-VEDIT-DUE-DATE.
002300     MOVE    WK-N-TADD-ESTHOURS         TO WK-N-VEDIT-WEIGHT.
002310     MOVE    WK-N-TADD-DIFFICULTY       TO WK-N-VEDIT-DIFFICULTY.
002320     MOVE    WK-C-TADD-STATUS           TO WK-C-VEDIT-STATUS.
002330     MOVE    WK-N-TADD-TODAY-DATE       TO WK-N-VEDIT-TODAY-DATE.
002340     CALL    "DLMVEDIT" USING WK-C-VEDIT-RECORD.
002350     IF      WK-C-VEDIT-NOT-VALID
002360             MOVE WK-C-VEDIT-ERROR-CD   TO WK-C-TADD-ERROR-CD
002370     ELSE
002380             MOVE WK-C-VEDIT-STATUS-OUT TO WK-C-TADD-STATUS.
002390*=================================================================
002400 C299-EDIT-TASK-FIELDS-EX.
002410*=================================================================
002420     EXIT.
002430*
002440*-----------------------------------------------------------------*
002450 C300-ASSIGN-NEXT-TASK-ID.
002460*-----------------------------------------------------------------*
002470     MOVE    "1"                   TO    DMFCTL-KEY.
002480     READ    DMFCTL KEY IS EXTERNALLY-DESCRIBED-KEY.
002490     IF      NOT WK-C-CTL-SUCCESSFUL
002500             DISPLAY "DLMTADD - READ FILE ERROR - DMFCTL"
002510             DISPLAY "FILE STATUS IS " WK-C-CTL-FILE-STATUS
002520             MOVE "DLM0302"         TO    WK-C-TADD-ERROR-CD
002530             GO TO C399-ASSIGN-NEXT-TASK-ID-EX.
002540*
002550     COMPUTE DMFCTL-LAST-TASK-ID = DMFCTL-LAST-TASK-ID + 1.
002560     MOVE    DMFCTL-LAST-TASK-ID   TO    WS-N-NEXT-TASK-ID
002570                                          WK-N-TADD-TASK-ID.
002580     REWRITE WK-C-DMFCTL.
002590     IF      NOT WK-C-CTL-SUCCESSFUL
002600             DISPLAY "DLMTADD - REWRITE ERROR - DMFCTL"
002610             DISPLAY "FILE STATUS IS " WK-C-CTL-FILE-STATUS
002620             MOVE "DLM0303"         TO    WK-C-TADD-ERROR-CD.
002630*=================================================================
002640 C399-ASSIGN-NEXT-TASK-ID-EX.
002650*=================================================================
002660     EXIT.
002670*
002680*-----------------------------------------------------------------*
002690 C400-WRITE-DMFTASK.
002700*-----------------------------------------------------------------*
002710     MOVE    SPACES                      TO    WK-C-DMFTASK.
002720     MOVE    WK-N-TADD-TASK-ID            TO    DMFTASK-TASK-ID.
002730     MOVE    WK-N-TADD-PROJECT-ID         TO    DMFTASK-PROJECT-ID.
002740     MOVE    WK-C-TADD-TITLE              TO    DMFTASK-TITLE.
002750     MOVE    WK-C-TADD-DESCRIPTION        TO    DMFTASK-DESCRIPTION.
002760     MOVE    WK-N-TADD-DUE-DATE           TO    DMFTASK-DUE-DATE.
002770     MOVE    WK-N-TADD-ESTHOURS           TO    DMFTASK-ESTIMATED-HOURS.
002780     MOVE    WK-N-TADD-DIFFICULTY         TO    DMFTASK-DIFFICULTY.
002790     MOVE    ZERO                         TO    DMFTASK-PRIORITY.
002800     MOVE    WK-C-TADD-STATUS             TO    DMFTASK-STATUS.
002810     MOVE    WK-N-TADD-TODAY-DATE         TO    DMFTASK-CREATED-DATE.
002820     MOVE    WK-C-TADD-TODAY-TIME         TO    DMFTASK-CREATED-TIME.
002830     MOVE    ZERO                         TO    DMFTASK-UPDATED-DATE
002840                                                  DMFTASK-UPDATED-TIME.
002850     WRITE   WK-C-DMFTASK.
002860     IF      NOT WK-C-TASK-SUCCESSFUL
002870             DISPLAY "DLMTADD - WRITE ERROR - DMFTASK"
002880             DISPLAY "FILE STATUS IS " WK-C-TASK-FILE-STATUS
002890             MOVE "DLM0304"                TO    WK-C-TADD-ERROR-CD.
002900*=================================================================
002910 C499-WRITE-DMFTASK-EX.
002920*=================================================================
002930     EXIT.
002940*
002950*-----------------------------------------------------------------*
002960*    A NEW TASK DOES NOT CHANGE THE PROJECT'S OWN DUE-DATE,
002970*    WEIGHT OR DIFFICULTY, BUT DLM0029 REQUIRES EVERY INSERT
002980*    FLOW TO RESCORE ITS PROJECT SO THE DISPLAYED PRIORITY
002990*    REFLECTS TODAY'S DATE RATHER THAN A STALE BATCH RUN.
003000*-----------------------------------------------------------------*
003010 C500-RESCORE-PROJECT.
003020*-----------------------------------------------------------------*
003030     MOVE    WS-N-PROJECT-DUE-DATE    TO    WK-N-PSCOR-DUE-DATE.
003040     MOVE    WS-N-PROJECT-WEIGHT      TO    WK-N-PSCOR-WEIGHT.
003050     MOVE    WS-N-PROJECT-DIFFICULTY  TO    WK-N-PSCOR-DIFFICULTY.
003060     MOVE    WK-N-TADD-TODAY-DATE     TO    WK-N-PSCOR-TODAY-DATE.
003070     CALL    "DLMPSCOR" USING WK-C-PSCOR-RECORD.
003080     ADD     1                        TO    WS-N-CALL-COUNT.
003090     MOVE    WK-N-PSCOR-PRIORITY      TO    DMFPROJ-PRIORITY
003100                                              WK-N-TADD-PRIORITY.
003110     REWRITE WK-C-DMFPROJ.
003120     IF      NOT WK-C-SUCCESSFUL
003130             DISPLAY "DLMTADD - REWRITE ERROR - DMFPROJ"
003140             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003150             MOVE "DLM0305"           TO    WK-C-TADD-ERROR-CD.
003160*=================================================================
003170 C599-RESCORE-PROJECT-EX.
003180*=================================================================
003190     EXIT.
003200*
003210 Y900-ABNORMAL-TERMINATION.
003220     PERFORM Z000-END-PROGRAM-ROUTINE
003230        THRU Z999-END-PROGRAM-ROUTINE-EX.
003240     EXIT PROGRAM.
003250*
003260*-----------------------------------------------------------------*
003270 Z000-END-PROGRAM-ROUTINE.
003280*-----------------------------------------------------------------*
003290     CLOSE   DMFCTL.
003300     CLOSE   DMFPROJ.
003310     CLOSE   DMFTASK.
003320*=================================================================
003330 Z999-END-PROGRAM-ROUTINE-EX.
003340*=================================================================
003350     EXIT.
003360*
003370******************************************************************
003380************** END OF PROGRAM SOURCE -  DLMTADD *****************
003390******************************************************************
