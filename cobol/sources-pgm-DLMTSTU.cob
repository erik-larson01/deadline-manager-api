000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMTSTU.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   11 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT CHANGES A TASK'S
000210*               STATUS ONLY.  STATUS IS NOT A SCORING INPUT, SO
000220*               UNLIKE DLMTADD, DLMTUPD AND DLMTDEL, THIS ROUTINE
000230*               NEVER CALLS DLMPSCOR AND NEVER TOUCHES DMFPROJ.
000240*
000250*================================================================
000260* HISTORY OF MODIFICATION:
000270*================================================================
000280* MOD.#   INIT    DATE        DESCRIPTION
000290* ------- ------- ----------  ---------------------------------
000300* DLM0008 RSTAPLN 11/04/1991 - INITIAL VERSION.
000310*-----------------------------------------------------------------
000320* DLM0014 TMPKYH  11/09/1998 - Y2K REVIEW - NO DATE ARITHMETIC
000330*                              IN THIS ROUTINE, NO CHANGE.
000340*-----------------------------------------------------------------
000350* DLM0032 ACNRJR  11/05/2020 - REM#6400 - CALL DLMVEDIT IN
000360*                              STATUS-ONLY EDIT MODE RATHER THAN
000370*                              RE-VALIDATE TITLE/DUE-DATE/ETC,
000380*                              WHICH THIS ROUTINE DOES NOT CHANGE.
000390*-----------------------------------------------------------------
000400 EJECT
000410**********************
000420 ENVIRONMENT DIVISION.
000430**********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000480                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT DMFTASK ASSIGN TO DATABASE-DMFTASK
000530            ORGANIZATION      IS INDEXED
000540            ACCESS MODE       IS RANDOM
000550            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000560            FILE STATUS       IS WK-C-FILE-STATUS.
000570*
000580***************
000590 DATA DIVISION.
000600***************
000610 FILE SECTION.
000620**************
000630 FD  DMFTASK
000640     LABEL RECORDS ARE OMITTED
000650     DATA RECORD IS WK-C-DMFTASK.
000660 01  WK-C-DMFTASK.
000670     COPY DMFTASK.
000680*
000690*************************
000700 WORKING-STORAGE SECTION.
000710*************************
000720 01  FILLER                          PIC X(24)        VALUE
000730     "** PROGRAM DLMTSTU **".
000740*
000750* ------------------ PROGRAM WORKING STORAGE -------------------*
000760 01  WK-C-COMMON.
000770     COPY DLMCMWS.
000780     05  FILLER                      PIC X(10).
000790*
000800 01  WS-WORK-AREA.
000810     05  WS-N-VEDIT-CALLS              PIC S9(04)   COMP.
000820     05  WS-N-VEDIT-CALLS-R REDEFINES WS-N-VEDIT-CALLS
000830                                      PIC X(02).
000840     05  WS-C-OLD-PROJECT-ID            PIC 9(09).
000850     05  WS-C-OLD-PROJECT-ID-R REDEFINES
000860                 WS-C-OLD-PROJECT-ID.
000870         10  WS-N-OLD-PROJ-ID-HI        PIC 9(04).
000880         10  WS-N-OLD-PROJ-ID-LO        PIC 9(05).
000890     05  FILLER                         PIC X(09).
000900 01  WS-WORK-AREA-R REDEFINES WS-WORK-AREA
000910                                      PIC X(20).
000920*                        FLAT TRACE VIEW
000930*
000940*****************
000950 LINKAGE SECTION.
000960*****************
000970     COPY TSTU.
000980 EJECT
000990***************************************************
001000 PROCEDURE DIVISION USING WK-C-TSTU-RECORD.
001010***************************************************
001020 MAIN-MODULE.
001030     PERFORM A000-START-PROGRAM-ROUTINE
001040        THRU A099-START-PROGRAM-ROUTINE-EX.
001050     PERFORM B000-MAIN-PROCESSING
001060        THRU B999-MAIN-PROCESSING-EX.
001070     PERFORM Z000-END-PROGRAM-ROUTINE
001080        THRU Z999-END-PROGRAM-ROUTINE-EX.
001090 GOBACK.
001100*
001110*-----------------------------------------------------------------*
001120 A000-START-PROGRAM-ROUTINE.
001130*-----------------------------------------------------------------*
001140     OPEN    I-O   DMFTASK.
001150     IF      NOT WK-C-SUCCESSFUL
001160             DISPLAY "DLMTSTU - OPEN FILE ERROR - DMFTASK"
001170             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001180             GO TO Y900-ABNORMAL-TERMINATION.
001190*=================================================================
001200 A099-START-PROGRAM-ROUTINE-EX.
001210*=================================================================
001220     EXIT.
001230*
001240*-----------------------------------------------------------------*
001250 B000-MAIN-PROCESSING.
001260*-----------------------------------------------------------------*
001270     MOVE    SPACES              TO    WK-C-TSTU-ERROR-CD.
001280*
001290     PERFORM C100-FIND-TASK
001300        THRU C199-FIND-TASK-EX.
001310     IF      WK-C-TSTU-ERROR-CD NOT EQUAL TO SPACES
001320             GO TO B999-MAIN-PROCESSING-EX.
001330*
001340     PERFORM C200-CHECK-PROJECT-MATCH
001350        THRU C299-CHECK-PROJECT-MATCH-EX.
001360     IF      WK-C-TSTU-ERROR-CD NOT EQUAL TO SPACES
001370             GO TO B999-MAIN-PROCESSING-EX.
001380*
001390     PERFORM C300-EDIT-STATUS
001400        THRU C399-EDIT-STATUS-EX.
001410     IF      WK-C-TSTU-ERROR-CD NOT EQUAL TO SPACES
001420             GO TO B999-MAIN-PROCESSING-EX.
001430*
001440     PERFORM C400-REWRITE-DMFTASK
001450        THRU C499-REWRITE-DMFTASK-EX.
001460*
001470*=================================================================
001480 B999-MAIN-PROCESSING-EX.
001490*=================================================================
001500     EXIT.
001510*
001520*-----------------------------------------------------------------*
001530*    BUSINESS RULE 5, STEP 1 - THE TASK MUST EXIST.
001540*-----------------------------------------------------------------*
001550 C100-FIND-TASK.
001560*-----------------------------------------------------------------*
001570     MOVE    WK-N-TSTU-TASK-ID      TO    DMFTASK-TASK-ID.
001580     READ    DMFTASK KEY IS EXTERNALLY-DESCRIBED-KEY.
001590     IF      NOT WK-C-SUCCESSFUL
001600             MOVE "DLM0501"          TO    WK-C-TSTU-ERROR-CD
001610     ELSE
001620             MOVE DMFTASK-PROJECT-ID  TO    WS-C-OLD-PROJECT-ID.
001630*=================================================================
001640 C199-FIND-TASK-EX.
001650*=================================================================
001660     EXIT.
001670*
001680*-----------------------------------------------------------------*
001690*    BUSINESS RULE 5, STEP 2 - THE SUPPLIED PROJECT-ID MUST
001700*    MATCH THE TASK'S STORED PROJECT-ID.
001710*-----------------------------------------------------------------*
001720 C200-CHECK-PROJECT-MATCH.
001730*-----------------------------------------------------------------*
001740     IF      WK-N-TSTU-PROJECT-ID NOT EQUAL TO WS-C-OLD-PROJECT-ID
001750             MOVE "DLM0502"           TO    WK-C-TSTU-ERROR-CD.
001760*=================================================================
001770 C299-CHECK-PROJECT-MATCH-EX.
001780*=================================================================
001790     EXIT.
001800*
001810*-----------------------------------------------------------------*
001820*    CALL DLMVEDIT IN STATUS-ONLY EDIT MODE.
001830*-----------------------------------------------------------------*
001840 C300-EDIT-STATUS.
001850*-----------------------------------------------------------------*
001860     MOVE    SPACES                     TO WK-C-VEDIT-RECORD.
001870     SET     WK-C-VEDIT-STATUS-ONLY-EDIT TO TRUE.
001880     SET     WK-C-VEDIT-TASK-TYPE        TO TRUE.
001890     MOVE    WK-C-TSTU-STATUS            TO WK-C-VEDIT-STATUS.
001900     CALL    "DLMVEDIT" USING WK-C-VEDIT-RECORD.
001910     ADD     1                           TO WS-N-VEDIT-CALLS.
001920     IF      WK-C-VEDIT-NOT-VALID
001930             MOVE WK-C-VEDIT-ERROR-CD    TO WK-C-TSTU-ERROR-CD
001940     ELSE
001950             MOVE WK-C-VEDIT-STATUS-OUT  TO WK-C-TSTU-STATUS.
001960*=================================================================
001970 C399-EDIT-STATUS-EX.
001980*=================================================================
001990     EXIT.
002000*
002010*-----------------------------------------------------------------*
002020*    BUSINESS RULE 5, STEP 3 - OVERWRITE STATUS ONLY.  PRIORITY
002030*    IS LEFT UNCHANGED - DLMPSCOR IS NOT CALLED FROM HERE.
002040*-----------------------------------------------------------------*
002050 C400-REWRITE-DMFTASK.
002060*-----------------------------------------------------------------*
002070     MOVE    WK-C-TSTU-STATUS        TO    DMFTASK-STATUS.
002080     MOVE    WK-N-TSTU-TODAY-DATE    TO    DMFTASK-UPDATED-DATE.
002090     MOVE    WK-C-TSTU-TODAY-TIME    TO    DMFTASK-UPDATED-TIME.
002100     REWRITE WK-C-DMFTASK.
002110     IF      NOT WK-C-SUCCESSFUL
002120             DISPLAY "DLMTSTU - REWRITE ERROR - DMFTASK"
002130             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002140             MOVE "DLM0503"            TO    WK-C-TSTU-ERROR-CD.
002150*=================================================================
002160 C499-REWRITE-DMFTASK-EX.
002170*=================================================================
002180     EXIT.
002190*
002200 Y900-ABNORMAL-TERMINATION.
002210     PERFORM Z000-END-PROGRAM-ROUTINE
002220        THRU Z999-END-PROGRAM-ROUTINE-EX.
002230     EXIT PROGRAM.
002240*
002250*-----------------------------------------------------------------*
002260 Z000-END-PROGRAM-ROUTINE.
002270*-----------------------------------------------------------------*
002280     CLOSE   DMFTASK.
002290*=================================================================
002300 Z999-END-PROGRAM-ROUTINE-EX.
002310*=================================================================
002320     EXIT.
002330*
002340******************************************************************
002350************** END OF PROGRAM SOURCE -  DLMTSTU *****************
002360******************************************************************
