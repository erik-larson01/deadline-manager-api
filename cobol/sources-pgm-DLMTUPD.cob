000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     DLMTUPD.
000140 AUTHOR.         R S TAPLIN.
000150 INSTALLATION.   DEADLINE MANAGER - ACADEMIC RECORDS.
000160 DATE-WRITTEN.   10 APR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT OVERWRITES AN
000210*               EXISTING TASK'S TITLE, DESCRIPTION, DUE-DATE,
000220*               ESTIMATED-HOURS, DIFFICULTY, STATUS AND OWNING
000230*               PROJECT-ID, THEN RESCORES AND REWRITES THE
000240*               (POSSIBLY NEW) OWNING PROJECT.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290* MOD.#   INIT    DATE        DESCRIPTION
000300* ------- ------- ----------  ---------------------------------
000310* DLM0007 RSTAPLN 10/04/1991 - INITIAL VERSION.
000320*-----------------------------------------------------------------
000330* DLM0014 TMPKYH  11/09/1998 - Y2K REVIEW - NO TWO-DIGIT YEAR
000340*                              EXPOSURE FOUND.
000350*-----------------------------------------------------------------
000360* DLM0030 ACNFAM  09/12/2019 - REM#6140 - ALLOW RE-LINKING THE
000370*                              TASK TO A DIFFERENT PROJECT-ID ON
000380*                              UPDATE, RESCORE THAT PROJECT, NOT
000390*                              THE ORIGINAL ONE.
000400*-----------------------------------------------------------------
000410 EJECT
000420**********************
000430 ENVIRONMENT DIVISION.
000440**********************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-AS400.
000470 OBJECT-COMPUTER. IBM-AS400.
000480 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000490                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT DMFPROJ ASSIGN TO DATABASE-DMFPROJ
000540            ORGANIZATION      IS INDEXED
000550            ACCESS MODE       IS RANDOM
000560            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000570            FILE STATUS       IS WK-C-FILE-STATUS.
000580     SELECT DMFTASK ASSIGN TO DATABASE-DMFTASK
000590            ORGANIZATION      IS INDEXED
000600            ACCESS MODE       IS RANDOM
000610            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000620            FILE STATUS       IS WK-C-TASK-FILE-STATUS.
000630*
000640***************
000650 DATA DIVISION.
000660***************
000670 FILE SECTION.
000680**************
000690 FD  DMFPROJ
000700     LABEL RECORDS ARE OMITTED
000710     DATA RECORD IS WK-C-DMFPROJ.
000720 01  WK-C-DMFPROJ.
000730     COPY DMFPROJ.
000740 FD  DMFTASK
000750     LABEL RECORDS ARE OMITTED
000760     DATA RECORD IS WK-C-DMFTASK.
000770 01  WK-C-DMFTASK.
000780     COPY DMFTASK.
000790*
000800*************************
000810 WORKING-STORAGE SECTION.
000820*************************
000830 01  FILLER                          PIC X(24)        VALUE
000840     "** PROGRAM DLMTUPD **".
000850*
000860* ------------------ PROGRAM WORKING STORAGE -------------------*
000870 01  WK-C-COMMON.
000880     COPY DLMCMWS.
000890     05  FILLER                      PIC X(10).
000900 01  WK-C-TASK-STATUS-GRP.
000910     05  WK-C-TASK-FILE-STATUS         PIC X(02).
000920         88  WK-C-TASK-SUCCESSFUL                VALUE "00".
000930     05  FILLER                        PIC X(02).
000940*
000950 01  WS-CALL-COUNTS.
000960     05  WS-N-VEDIT-CALLS               PIC S9(04)   COMP.
000970     05  WS-N-VEDIT-CALLS-R REDEFINES WS-N-VEDIT-CALLS
000980                                       PIC X(02).
000990     05  WS-N-PSCOR-CALLS                PIC S9(04)   COMP.
001000     05  WS-N-PSCOR-CALLS-R REDEFINES WS-N-PSCOR-CALLS
001010                                       PIC X(02).
001020     05  FILLER                          PIC X(12).
001030 01  WS-CALL-COUNTS-R REDEFINES WS-CALL-COUNTS
001040                                       PIC X(16).
001050*                        FLAT TRACE VIEW
001060*
001070*****************
001080 LINKAGE SECTION.
001090*****************
001100     COPY TUPD.
001110 EJECT
001120***************************************************
001130 PROCEDURE DIVISION USING WK-C-TUPD-RECORD.
001140***************************************************
001150 MAIN-MODULE.
001160     PERFORM A000-START-PROGRAM-ROUTINE
001170        THRU A099-START-PROGRAM-ROUTINE-EX.
001180     PERFORM B000-MAIN-PROCESSING
001190        THRU B999-MAIN-PROCESSING-EX.
001200     PERFORM Z000-END-PROGRAM-ROUTINE
001210        THRU Z999-END-PROGRAM-ROUTINE-EX.
001220 GOBACK.
001230*
001240*-----------------------------------------------------------------*
001250 A000-START-PROGRAM-ROUTINE.
001260*-----------------------------------------------------------------*
001270     OPEN    I-O   DMFPROJ.
001280     IF      NOT WK-C-SUCCESSFUL
001290             DISPLAY "DLMTUPD - OPEN FILE ERROR - DMFPROJ"
001300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001310             GO TO Y900-ABNORMAL-TERMINATION.
001320     OPEN    I-O   DMFTASK.
001330     IF      NOT WK-C-TASK-SUCCESSFUL
001340             DISPLAY "DLMTUPD - OPEN FILE ERROR - DMFTASK"
001350             DISPLAY "FILE STATUS IS " WK-C-TASK-FILE-STATUS
001360             GO TO Y900-ABNORMAL-TERMINATION.
001370*=================================================================
001380 A099-START-PROGRAM-ROUTINE-EX.
001390*=================================================================
001400     EXIT.
001410*
001420*-----------------------------------------------------------------*
001430 B000-MAIN-PROCESSING.
001440*-----------------------------------------------------------------*
001450     MOVE    SPACES              TO    WK-C-TUPD-ERROR-CD.
001460     MOVE    ZERO                TO    WK-N-TUPD-PRIORITY.
001470*
001480     PERFORM C100-FIND-TASK
001490        THRU C199-FIND-TASK-EX.
001500     IF      WK-C-TUPD-ERROR-CD NOT EQUAL TO SPACES
001510             GO TO B999-MAIN-PROCESSING-EX.
001520*
001530     PERFORM C200-FIND-OWNING-PROJECT
001540        THRU C299-FIND-OWNING-PROJECT-EX.
001550     IF      WK-C-TUPD-ERROR-CD NOT EQUAL TO SPACES
001560             GO TO B999-MAIN-PROCESSING-EX.
001570*
001580     PERFORM C300-EDIT-TASK-FIELDS
001590        THRU C399-EDIT-TASK-FIELDS-EX.
001600     IF      WK-C-TUPD-ERROR-CD NOT EQUAL TO SPACES
001610             GO TO B999-MAIN-PROCESSING-EX.
001620*
001630     PERFORM C400-REWRITE-DMFTASK
001640        THRU C499-REWRITE-DMFTASK-EX.
001650     PERFORM C500-RESCORE-PROJECT
001660        THRU C599-RESCORE-PROJECT-EX.
001670*
001680*=================================================================
001690 B999-MAIN-PROCESSING-EX.
001700*=================================================================
001710     EXIT.
001720*
001730*-----------------------------------------------------------------*
001740*    BUSINESS RULE 4, STEP 1 - THE TASK MUST EXIST.
001750*-----------------------------------------------------------------*
001760 C100-FIND-TASK.
001770*-----------------------------------------------------------------*
001780     MOVE    WK-N-TUPD-TASK-ID      TO    DMFTASK-TASK-ID.
001790     READ    DMFTASK KEY IS EXTERNALLY-DESCRIBED-KEY.
001800     IF      NOT WK-C-TASK-SUCCESSFUL
001810             MOVE "DLM0401"          TO    WK-C-TUPD-ERROR-CD.
001820*=================================================================
001830 C199-FIND-TASK-EX.
001840*=================================================================
001850     EXIT.
001860*
001870*-----------------------------------------------------------------*
001880*    BUSINESS RULE 4, STEP 2 - THE (POSSIBLY RE-SPECIFIED)
001890*    OWNING PROJECT MUST EXIST.
001900*-----------------------------------------------------------------*
001910 C200-FIND-OWNING-PROJECT.
001920*-----------------------------------------------------------------*
001930     MOVE    WK-N-TUPD-PROJECT-ID    TO    DMFPROJ-PROJECT-ID.
001940     READ    DMFPROJ KEY IS EXTERNALLY-DESCRIBED-KEY.
001950     IF      NOT WK-C-SUCCESSFUL
001960             MOVE "DLM0402"           TO    WK-C-TUPD-ERROR-CD.
001970*=================================================================
001980 C299-FIND-OWNING-PROJECT-EX.
001990*=================================================================
002000     EXIT.
002010*
002020*-----------------------------------------------------------------*
002030 C300-EDIT-TASK-FIELDS.
002040*-----------------------------------------------------------------*
002050     MOVE    SPACES                    TO WK-C-VEDIT-RECORD.
002060     SET     WK-C-VEDIT-FULL-EDIT       TO TRUE.
002070     SET     WK-C-VEDIT-TASK-TYPE       TO TRUE.
002080     MOVE    WK-C-TUPD-TITLE            TO WK-C-VEDIT-TITLE.
002090     MOVE    WK-C-TUPD-DESCRIPTION      TO WK-C-VEDIT-DESCRIPTION.
002100     MOVE    WK-N-TUPD-DUE-DATE         TO WK-N-VEDIT-DUE-DATE.
002110     MOVE    WK-N-TUPD-ESTHOURS         TO WK-N-VEDIT-WEIGHT.
002120     MOVE    WK-N-TUPD-DIFFICULTY       TO WK-N-VEDIT-DIFFICULTY.
002130     MOVE    WK-C-TUPD-STATUS           TO WK-C-VEDIT-STATUS.
002140     MOVE    WK-N-TUPD-TODAY-DATE       TO WK-N-VEDIT-TODAY-DATE.
002150     CALL    "DLMVEDIT" USING WK-C-VEDIT-RECORD.
002160     ADD     1                          TO WS-N-VEDIT-CALLS.
002170     IF      WK-C-VEDIT-NOT-VALID
002180             MOVE WK-C-VEDIT-ERROR-CD   TO WK-C-TUPD-ERROR-CD
002190     ELSE
002200             MOVE WK-C-VEDIT-STATUS-OUT TO WK-C-TUPD-STATUS.
002210*=================================================================
002220 C399-EDIT-TASK-FIELDS-EX.
002230*=================================================================
002240     EXIT.
002250*
002260*-----------------------------------------------------------------*
002270*    BUSINESS RULE 4, STEP 3 - OVERWRITE THE TASK AND RE-LINK
002280*    IT TO ITS (POSSIBLY RE-SPECIFIED) PROJECT-ID.
002290*-----------------------------------------------------------------*
002300 C400-REWRITE-DMFTASK.
002310*-----------------------------------------------------------------*
002320     MOVE    WK-N-TUPD-PROJECT-ID         TO DMFTASK-PROJECT-ID.
002330     MOVE    WK-C-TUPD-TITLE              TO DMFTASK-TITLE.
002340     MOVE    WK-C-TUPD-DESCRIPTION        TO DMFTASK-DESCRIPTION.
002350     MOVE    WK-N-TUPD-DUE-DATE           TO DMFTASK-DUE-DATE.
002360     MOVE    WK-N-TUPD-ESTHOURS           TO DMFTASK-ESTIMATED-HOURS.
002370     MOVE    WK-N-TUPD-DIFFICULTY         TO DMFTASK-DIFFICULTY.
002380     MOVE    WK-C-TUPD-STATUS             TO DMFTASK-STATUS.
002390     MOVE    WK-N-TUPD-TODAY-DATE         TO DMFTASK-UPDATED-DATE.
002400     MOVE    WK-C-TUPD-TODAY-TIME         TO DMFTASK-UPDATED-TIME.
002410     REWRITE WK-C-DMFTASK.
002420     IF      NOT WK-C-TASK-SUCCESSFUL
002430             DISPLAY "DLMTUPD - REWRITE ERROR - DMFTASK"
002440             DISPLAY "FILE STATUS IS " WK-C-TASK-FILE-STATUS
002450             MOVE "DLM0403"                TO WK-C-TUPD-ERROR-CD.
002460*=================================================================
002470 C499-REWRITE-DMFTASK-EX.
002480*=================================================================
002490     EXIT.
002500*
002510*-----------------------------------------------------------------*
002520*    BUSINESS RULE 4, STEPS 4-5 - RESCORE THE OWNING PROJECT
002530*    FROM ITS OWN DUE-DATE/WEIGHT/DIFFICULTY, NEVER FROM THE
002540*    TASK, AND REWRITE IT.
002550*-----------------------------------------------------------------*
002560 C500-RESCORE-PROJECT.
002570*-----------------------------------------------------------------*
002580     MOVE    DMFPROJ-DUE-DATE       TO    WK-N-PSCOR-DUE-DATE.
002590     MOVE    DMFPROJ-WEIGHT         TO    WK-N-PSCOR-WEIGHT.
002600     MOVE    DMFPROJ-DIFFICULTY     TO    WK-N-PSCOR-DIFFICULTY.
002610     MOVE    WK-N-TUPD-TODAY-DATE   TO    WK-N-PSCOR-TODAY-DATE.
002620     CALL    "DLMPSCOR" USING WK-C-PSCOR-RECORD.
002630     ADD     1                      TO    WS-N-PSCOR-CALLS.
002640     MOVE    WK-N-PSCOR-PRIORITY    TO    DMFPROJ-PRIORITY
002650                                            WK-N-TUPD-PRIORITY.
002660     REWRITE WK-C-DMFPROJ.
002670     IF      NOT WK-C-SUCCESSFUL
002680             DISPLAY "DLMTUPD - REWRITE ERROR - DMFPROJ"
002690             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002700             MOVE "DLM0404"          TO    WK-C-TUPD-ERROR-CD.
002710*=================================================================
002720 C599-RESCORE-PROJECT-EX.
002730*=================================================================
002740     EXIT.
002750*
002760 Y900-ABNORMAL-TERMINATION.
002770     PERFORM Z000-END-PROGRAM-ROUTINE
002780        THRU Z999-END-PROGRAM-ROUTINE-EX.
002790     EXIT PROGRAM.
002800*
002810*-----------------------------------------------------------------*
002820 Z000-END-PROGRAM-ROUTINE.
002830*-----------------------------------------------------------------*
002840     CLOSE   DMFPROJ.
002850     CLOSE   DMFTASK.
002860*=================================================================
002870 Z999-END-PROGRAM-ROUTINE-EX.
002880*=================================================================
002890     EXIT.
002900*
002910******************************************************************
002920************** END OF PROGRAM SOURCE -  DLMTUPD *****************
002930******************************************************************
